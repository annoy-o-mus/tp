000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDLKUP.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/16/94.
000600 DATE-COMPILED. 05/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PROCESSES ONE LOOKUP TRANSACTION AGAINST
001300*          THE MEDITRACKER MEDICATION MASTER, USING ONE OF SIX
001400*          SEARCH METHODS SELECTED BY THE TRANSACTION FUNCTION
001500*          CODE:  BY LIST POSITION, BY EXACT NAME, BY A MINIMUM
001600*          QUANTITY THRESHOLD, BY A NAME SUBSTRING, BY EXPIRY
001700*          YEAR, OR BY A REMARKS SUBSTRING.  EVERY MATCHING
001800*          MEDICATION IS WRITTEN TO MEDLIST-FILE AND COUNTED.
001900*
002000******************************************************************
002100*
002200*         INPUT FILE              -   DDS0002.MEDTRAN
002300*
002400*         MASTER FILE (READ ONLY) -   DDS0002.MEDMSTR.OLD
002500*
002600*         LISTING FILE PRODUCED   -   DDS0002.MEDLIST
002700*
002800*         DUMP FILE               -   SYSOUT
002900*
003000******************************************************************
003100*    CHANGE LOG                                                  *
003200******************************************************************
003300* 05/16/94 RH  ORIG#1020   ORIGINAL PROGRAM - LOOKUP TRANSACTION  *
003400* 08/22/94 RH  TKT#1060    ADDED LOOKUP-BY-QUANTITY-THRESHOLD     *
003500* 02/14/95 JS  TKT#1206    ADDED TABLE-LOAD QUANTITY EDIT/DEFAULT *
003600* 06/19/95 JS  TKT#1310    ADDED NAME-SUBSTRING AND REMARKS-SRCH  *
003700* 09/09/96 JS  TKT#1592    CASE-FOLD NAME COMPARE (INSPECT)       *
003800* 01/09/99 RH  TKT#4475    Y2K - EXPIRY-YEAR LOOKUP IS 4-DIGIT    *
003900* 03/22/03 JS  TKT#5824    ABEND IF ZERO MATCHES ON THE LOOKUP    *
004000* 11/14/07 JS  TKT#6105    MASTER RECORD PADDED TO 150 BYTES      *
004100* 01/01/08 JS  TKT#6190    RENUMBERED PARAGRAPHS PER SHOP STD     *
004150* 04/03/11 MM  TKT#7014    QTY-THRESH/EXPIRY-YR TESTS WERE WRONG  *
004160* 04/03/11 MM  TKT#7014    - CHANGED TO NOT-GREATER (<=) PER SPEC *
004170* 04/03/11 MM  TKT#7015    MASTER LOAD NOW BALANCES AGAINST THE   *
004180* 04/03/11 MM  TKT#7015    TRAILER RECORD COUNT LIKE OTHER FILES  *
004190* 04/03/11 MM  TKT#7023    ABEND-REASON-TEXT NOW A 77-LEVEL ITEM  *
004200******************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500*
005600     SELECT MEDTRAN-FILE
005700     ASSIGN TO UT-S-MEDTRAN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000*
006100     SELECT MEDLIST-FILE
006200     ASSIGN TO UT-S-MEDLIST
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS EFCODE.
006500*
006600     SELECT MEDMSTR-OLD
006700     ASSIGN TO UT-S-MEDMOLD
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000*
008100 FD  MEDTRAN-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 150 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS MEDTRAN-FILE-REC.
008700 01  MEDTRAN-FILE-REC  PIC X(150).
008800*
008900****** ONE LINE PER MATCHING MEDICATION, PLUS A COUNT TRAILER
009000 FD  MEDLIST-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 150 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MEDLIST-FILE-REC.
009600 01  MEDLIST-FILE-REC  PIC X(150).
009700*
009800 FD  MEDMSTR-OLD
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 150 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS MEDMSTR-OLD-REC.
010400 01  MEDMSTR-OLD-REC  PIC X(150).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800 01  FILE-STATUS-CODES.
010900     05  IFCODE                  PIC X(2).
011000         88  CODE-READ           VALUE SPACES.
011100         88  NO-MORE-TRAN        VALUE "10".
011200     05  EFCODE                  PIC X(2).
011300         88  CODE-WRITE          VALUE SPACES.
011400     05  OFCODE                  PIC X(2).
011500         88  OLD-CODE-READ       VALUE SPACES.
011600         88  NO-MORE-OLD-MSTR    VALUE "10".
011700*
011800     COPY MEDTRAN.
011900     COPY MEDMSTR.
012000*
012100 01  MEDICATION-TABLE.
012200     05  MED-TABLE-ENTRY OCCURS 500 TIMES INDEXED BY MED-IDX.
012300         10  MTE-NAME                PIC X(30).
012400         10  MTE-COMPARE-NAME REDEFINES MTE-NAME
012500                                     PIC X(30).
012600         10  MTE-QUANTITY            PIC S9(5)V9.
012700         10  MTE-DOSAGE-MORNING      PIC S9(3)V9.
012800         10  MTE-DOSAGE-AFTERNOON    PIC S9(3)V9.
012900         10  MTE-DOSAGE-EVENING      PIC S9(3)V9.
013000         10  MTE-EXPIRY-DATE         PIC X(10).
013100         10  MTE-EXPIRY-DATE-R REDEFINES MTE-EXPIRY-DATE.
013200             15  MTE-EXPIRY-YYYY     PIC 9(4).
013300             15  FILLER              PIC X(6).
013400         10  MTE-REMARKS             PIC X(60).
013500         10  MTE-REPEAT              PIC 9(1).
013600         10  MTE-DAY-ADDED           PIC 9(3).
013700         10  FILLER                  PIC X(28).
013800*
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05  RECORDS-READ                PIC 9(9) COMP.
014100     05  MASTER-RECS-READ            PIC 9(7) COMP.
014200     05  MASTER-RECS-EXPECTED        PIC 9(7) COMP.
014300     05  WS-FOUND-COUNT              PIC 9(7) COMP.
014400     05  WS-SEARCH-LEN               PIC 9(3) COMP.
014500     05  WS-CHAR-IDX                 PIC 9(3) COMP.
014600     05  WS-SCAN-IDX                 PIC 9(3) COMP.
014700*
014800 01  MISC-WS-FLDS.
014900     05  WS-COMPARE-NAME             PIC X(30).
015000     05  WS-TABLE-NAME               PIC X(30).
015100     05  WS-COMPARE-REMARKS          PIC X(60).
015200     05  WS-TABLE-REMARKS            PIC X(60).
015300*
015400 01  FLAGS-AND-SWITCHES.
015500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
015600         88  NO-MORE-DATA            VALUE "N".
015700     05  MATCH-SW                    PIC X(01) VALUE "N".
015800         88  ENTRY-MATCHES           VALUE "Y".
015900*
016000     COPY ABENDREC.
016100*
016200 77  ABEND-REASON-TEXT               PIC X(60).                  0040311MM
016300*
016400 PROCEDURE DIVISION.
016500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600     PERFORM 100-MAINLINE THRU 100-EXIT
016700             UNTIL NO-MORE-DATA.
016800     PERFORM 999-CLEANUP THRU 999-EXIT.
016900     MOVE +0 TO RETURN-CODE.
017000     GOBACK.
017100*
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB MEDLKUP ********".
017500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017700     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT.
017800     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
017900     IF NO-MORE-DATA
018000         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
018100         GO TO 1000-ABEND-RTN.
018200 000-EXIT.
018300     EXIT.
018400*
018500****** LOAD THE MASTER, DEFAULTING A CORRUPT QUANTITY TO -1.0
018600****** RATHER THAN ABENDING THE JOB
018700 050-LOAD-MEDMSTR-TABLE.
018800     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
018900     SET MED-IDX TO 1.
019000 050-LOAD-LOOP.
019100     READ MEDMSTR-OLD INTO MEDICATION-MASTER-REC
019200         AT END
019300         GO TO 050-EXIT.
019400     IF MEDMSTR-OLD-REC(1:1) = "T"
019500         MOVE MEDMSTR-OLD-REC TO MEDMSTR-TRAILER-REC
019600         MOVE MEDMSTR-RECORD-COUNT TO MASTER-RECS-EXPECTED
019700         GO TO 050-EXIT.
019800     MOVE MED-NAME       TO MTE-NAME(MED-IDX).
019900     IF MED-QUANTITY NOT NUMERIC
020000         DISPLAY "*** WARNING - BAD QUANTITY ON MASTER, RECORD "
020100         DISPLAY MASTER-RECS-READ
020200         MOVE -1.0 TO MTE-QUANTITY(MED-IDX)
020300     ELSE
020400         MOVE MED-QUANTITY TO MTE-QUANTITY(MED-IDX).
020500     MOVE MED-DOSAGE-MORNING   TO MTE-DOSAGE-MORNING(MED-IDX).
020600     MOVE MED-DOSAGE-AFTERNOON TO MTE-DOSAGE-AFTERNOON(MED-IDX).
020700     MOVE MED-DOSAGE-EVENING   TO MTE-DOSAGE-EVENING(MED-IDX).
020800     MOVE MED-EXPIRY-DATE      TO MTE-EXPIRY-DATE(MED-IDX).
020900     MOVE MED-REMARKS          TO MTE-REMARKS(MED-IDX).
021000     MOVE MED-REPEAT           TO MTE-REPEAT(MED-IDX).
021100     MOVE MED-DAY-ADDED        TO MTE-DAY-ADDED(MED-IDX).
021200     ADD +1 TO MASTER-RECS-READ.
021300     IF MED-IDX < 500
021400         SET MED-IDX UP BY 1
021500         GO TO 050-LOAD-LOOP.
021600     MOVE "** MEDICATION TABLE OVERFLOW - OVER 500 ENTRIES"
021700                                          TO ABEND-REASON
021800     GO TO 1000-ABEND-RTN.
021900 050-EXIT.
021910     IF MASTER-RECS-READ NOT EQUAL TO MASTER-RECS-EXPECTED        040311MM
021920         MOVE "** INVALID MASTER - RECORD COUNT OUT OF BALANCE"   040311MM
021930                               TO ABEND-REASON                    040311MM
021940         MOVE MASTER-RECS-READ     TO ACTUAL-VAL                  040311MM
021950         MOVE MASTER-RECS-EXPECTED TO EXPECTED-VAL                040311MM
021960         WRITE SYSOUT-REC FROM ABEND-REC                          040311MM
021970         DISPLAY "** MASTER RECORDS READ **"                      040311MM
021980         DISPLAY MASTER-RECS-READ                                 040311MM
021985         DISPLAY "** MASTER TRAILER COUNT **"                     040311MM
021987         DISPLAY MASTER-RECS-EXPECTED                             040311MM
021990         GO TO 1000-ABEND-RTN.                                    040311MM
022000     EXIT.
022100*
022200 100-MAINLINE.
022300     MOVE "100-MAINLINE" TO PARA-NAME.
022400     PERFORM 200-LOOKUP-DISPATCH THRU 200-EXIT.
022500     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
022600 100-EXIT.
022700     EXIT.
022800*
022900****** DISPATCH ON THE FUNCTION CODE TO ONE OF SIX LOOKUP METHODS
023000 200-LOOKUP-DISPATCH.
023100     MOVE "200-LOOKUP-DISPATCH" TO PARA-NAME.
023200     EVALUATE TRUE
023300         WHEN MEDTRAN-LOOKUP-INDEX
023400             PERFORM 210-LOOKUP-BY-POSITION THRU 210-EXIT
023500         WHEN MEDTRAN-LOOKUP-NAME
023600             PERFORM 220-LOOKUP-BY-NAME THRU 220-EXIT
023700         WHEN MEDTRAN-LOOKUP-QTY
023800             PERFORM 230-LOOKUP-BY-QTY THRU 230-EXIT
023900         WHEN MEDTRAN-LOOKUP-NAMESRCH
024000             PERFORM 240-LOOKUP-BY-NAMESRCH THRU 240-EXIT
024100         WHEN MEDTRAN-LOOKUP-EXPIRY
024200             PERFORM 250-LOOKUP-BY-EXPIRY THRU 250-EXIT
024300         WHEN MEDTRAN-LOOKUP-REMARKS
024400             PERFORM 260-LOOKUP-BY-REMARKS THRU 260-EXIT
024500         WHEN OTHER
024600             MOVE "UNKNOWN LOOKUP FUNCTION CODE" TO ABEND-REASON
024700             GO TO 1000-ABEND-RTN
024800     END-EVALUATE.
024900 200-EXIT.
025000     EXIT.
025100*
025200****** METHOD 1 - LOOKUP BY 1-BASED LIST POSITION, NO DECREMENT
025300 210-LOOKUP-BY-POSITION.
025400     IF MEDTRAN-LKUP-POSITION < 1
025500        OR MEDTRAN-LKUP-POSITION > MASTER-RECS-READ
025600         GO TO 210-EXIT.
025700     SET MED-IDX TO MEDTRAN-LKUP-POSITION.
025800     PERFORM 700-WRITE-MATCH THRU 700-EXIT.
025900 210-EXIT.
026000     EXIT.
026100*
026200****** METHOD 2 - LOOKUP BY EXACT NAME, CASE-INSENSITIVE
026300 220-LOOKUP-BY-NAME.
026400     MOVE MEDTRAN-LKUP-NAME TO WS-COMPARE-NAME.
026500     INSPECT WS-COMPARE-NAME CONVERTING
026600         "abcdefghijklmnopqrstuvwxyz" TO
026700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026800     PERFORM 225-NAME-EXACT-TEST THRU 225-EXIT
026900         VARYING MED-IDX FROM 1 BY 1
027000         UNTIL MED-IDX > MASTER-RECS-READ.
027100 220-EXIT.
027200     EXIT.
027300*
027400 225-NAME-EXACT-TEST.
027500     MOVE MTE-NAME(MED-IDX) TO WS-TABLE-NAME.
027600     INSPECT WS-TABLE-NAME CONVERTING
027700         "abcdefghijklmnopqrstuvwxyz" TO
027800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027900     IF WS-TABLE-NAME = WS-COMPARE-NAME
028000         PERFORM 700-WRITE-MATCH THRU 700-EXIT.
028100 225-EXIT.
028200     EXIT.
028300*
028400****** METHOD 3 - LOOKUP BY QUANTITY AT OR BELOW A GIVEN THRESHOLD
028500 230-LOOKUP-BY-QTY.
028600     PERFORM 235-QTY-THRESH-TEST THRU 235-EXIT
028700         VARYING MED-IDX FROM 1 BY 1
028800         UNTIL MED-IDX > MASTER-RECS-READ.
028900 230-EXIT.
029000     EXIT.
029100*
029200 235-QTY-THRESH-TEST.
029300     IF MTE-QUANTITY(MED-IDX) NOT > MEDTRAN-LKUP-QTY-THRESH       040311MM
029400         PERFORM 700-WRITE-MATCH THRU 700-EXIT.
029500 235-EXIT.
029600     EXIT.
029700*
029800****** METHOD 4 - LOOKUP BY A CASE-INSENSITIVE NAME SUBSTRING
029900 240-LOOKUP-BY-NAMESRCH.
030000     MOVE MEDTRAN-LKUP-NAME-TEXT TO WS-COMPARE-NAME.
030100     INSPECT WS-COMPARE-NAME CONVERTING
030200         "abcdefghijklmnopqrstuvwxyz" TO
030300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030400     SET WS-CHAR-IDX TO 30.
030500     PERFORM 245-COMPUTE-NAME-SRCH-LEN THRU 245-EXIT.
030600     PERFORM 246-NAMESRCH-TEST THRU 246-EXIT
030700         VARYING MED-IDX FROM 1 BY 1
030800         UNTIL MED-IDX > MASTER-RECS-READ.
030900 240-EXIT.
031000     EXIT.
031100*
031200****** SCAN THE SEARCH TEXT BACKWARD TO FIND ITS USED LENGTH
031300 245-COMPUTE-NAME-SRCH-LEN.
031400     IF WS-CHAR-IDX = 0
031500         MOVE 1 TO WS-SEARCH-LEN
031600         GO TO 245-EXIT.
031700     IF WS-COMPARE-NAME(WS-CHAR-IDX:1) NOT = SPACE
031800         MOVE WS-CHAR-IDX TO WS-SEARCH-LEN
031900         GO TO 245-EXIT.
032000     SUBTRACT 1 FROM WS-CHAR-IDX.
032100     GO TO 245-COMPUTE-NAME-SRCH-LEN.
032200 245-EXIT.
032300     EXIT.
032400*
032500 246-NAMESRCH-TEST.
032600     MOVE MTE-NAME(MED-IDX) TO WS-TABLE-NAME.
032700     INSPECT WS-TABLE-NAME CONVERTING
032800         "abcdefghijklmnopqrstuvwxyz" TO
032900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033000     MOVE "N" TO MATCH-SW.
033100     SET WS-SCAN-IDX TO 1.
033200 246-NAMESRCH-LOOP.
033300     IF (WS-SCAN-IDX + WS-SEARCH-LEN - 1) > 30
033400         GO TO 246-NAMESRCH-DONE.
033500     IF WS-TABLE-NAME(WS-SCAN-IDX:WS-SEARCH-LEN) =
033600        WS-COMPARE-NAME(1:WS-SEARCH-LEN)
033700         MOVE "Y" TO MATCH-SW
033800         GO TO 246-NAMESRCH-DONE.
033900     ADD +1 TO WS-SCAN-IDX.
034000     GO TO 246-NAMESRCH-LOOP.
034100 246-NAMESRCH-DONE.
034200     IF ENTRY-MATCHES
034300         PERFORM 700-WRITE-MATCH THRU 700-EXIT.
034400 246-EXIT.
034500     EXIT.
034600*
034700****** METHOD 5 - LOOKUP BY EXPIRY YEAR AT OR BEFORE A GIVEN YEAR
034800 250-LOOKUP-BY-EXPIRY.
034900     PERFORM 255-EXPIRY-YEAR-TEST THRU 255-EXIT
035000         VARYING MED-IDX FROM 1 BY 1
035100         UNTIL MED-IDX > MASTER-RECS-READ.
035200 250-EXIT.
035300     EXIT.
035400*
035500 255-EXPIRY-YEAR-TEST.
035600     IF MTE-EXPIRY-YYYY(MED-IDX) NOT > MEDTRAN-LKUP-EXPIRY-YEAR   040311MM
035700         PERFORM 700-WRITE-MATCH THRU 700-EXIT.
035800 255-EXIT.
035900     EXIT.
036000*
036100****** METHOD 6 - LOOKUP BY A CASE-INSENSITIVE REMARKS SUBSTRING
036200 260-LOOKUP-BY-REMARKS.
036300     MOVE MEDTRAN-LKUP-REMARKS-TEXT TO WS-COMPARE-REMARKS.
036400     INSPECT WS-COMPARE-REMARKS CONVERTING
036500         "abcdefghijklmnopqrstuvwxyz" TO
036600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700     SET WS-CHAR-IDX TO 60.
036800     PERFORM 265-COMPUTE-RMK-SRCH-LEN THRU 265-EXIT.
036900     PERFORM 266-REMARKS-SRCH-TEST THRU 266-EXIT
037000         VARYING MED-IDX FROM 1 BY 1
037100         UNTIL MED-IDX > MASTER-RECS-READ.
037200 260-EXIT.
037300     EXIT.
037400*
037500 265-COMPUTE-RMK-SRCH-LEN.
037600     IF WS-CHAR-IDX = 0
037700         MOVE 1 TO WS-SEARCH-LEN
037800         GO TO 265-EXIT.
037900     IF WS-COMPARE-REMARKS(WS-CHAR-IDX:1) NOT = SPACE
038000         MOVE WS-CHAR-IDX TO WS-SEARCH-LEN
038100         GO TO 265-EXIT.
038200     SUBTRACT 1 FROM WS-CHAR-IDX.
038300     GO TO 265-COMPUTE-RMK-SRCH-LEN.
038400 265-EXIT.
038500     EXIT.
038600*
038700 266-REMARKS-SRCH-TEST.
038800     MOVE MTE-REMARKS(MED-IDX) TO WS-TABLE-REMARKS.
038900     INSPECT WS-TABLE-REMARKS CONVERTING
039000         "abcdefghijklmnopqrstuvwxyz" TO
039100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039200     MOVE "N" TO MATCH-SW.
039300     SET WS-SCAN-IDX TO 1.
039400 266-REMARKS-LOOP.
039500     IF (WS-SCAN-IDX + WS-SEARCH-LEN - 1) > 60
039600         GO TO 266-REMARKS-DONE.
039700     IF WS-TABLE-REMARKS(WS-SCAN-IDX:WS-SEARCH-LEN) =
039800        WS-COMPARE-REMARKS(1:WS-SEARCH-LEN)
039900         MOVE "Y" TO MATCH-SW
040000         GO TO 266-REMARKS-DONE.
040100     ADD +1 TO WS-SCAN-IDX.
040200     GO TO 266-REMARKS-LOOP.
040300 266-REMARKS-DONE.
040400     IF ENTRY-MATCHES
040500         PERFORM 700-WRITE-MATCH THRU 700-EXIT.
040600 266-EXIT.
040700     EXIT.
040800*
040900****** WRITE THE MATCHED MEDICATION TO THE LISTING FILE
041000 700-WRITE-MATCH.
041100     MOVE MTE-NAME(MED-IDX)             TO MED-NAME.
041200     MOVE MTE-QUANTITY(MED-IDX)         TO MED-QUANTITY.
041300     MOVE MTE-DOSAGE-MORNING(MED-IDX)   TO MED-DOSAGE-MORNING.
041400     MOVE MTE-DOSAGE-AFTERNOON(MED-IDX) TO MED-DOSAGE-AFTERNOON.
041500     MOVE MTE-DOSAGE-EVENING(MED-IDX)   TO MED-DOSAGE-EVENING.
041600     MOVE MTE-EXPIRY-DATE(MED-IDX)      TO MED-EXPIRY-DATE.
041700     MOVE MTE-REMARKS(MED-IDX)          TO MED-REMARKS.
041800     MOVE MTE-REPEAT(MED-IDX)           TO MED-REPEAT.
041900     MOVE MTE-DAY-ADDED(MED-IDX)        TO MED-DAY-ADDED.
042000     WRITE MEDLIST-FILE-REC FROM MEDICATION-MASTER-REC.
042100     ADD +1 TO WS-FOUND-COUNT.
042200 700-EXIT.
042300     EXIT.
042400*
042500 800-OPEN-FILES.
042600     MOVE "800-OPEN-FILES" TO PARA-NAME.
042700     OPEN INPUT MEDTRAN-FILE, MEDMSTR-OLD.
042800     OPEN OUTPUT MEDLIST-FILE, SYSOUT.
042900 800-EXIT.
043000     EXIT.
043100*
043200 850-CLOSE-FILES.
043300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043400     CLOSE MEDTRAN-FILE, MEDLIST-FILE, MEDMSTR-OLD.
043500 850-EXIT.
043600     EXIT.
043610*
043620 860-CLOSE-SYSOUT.
043630     CLOSE SYSOUT.
043640 860-EXIT.
043650     EXIT.
043700*
043800 900-READ-MEDTRAN.
043900     READ MEDTRAN-FILE INTO MEDICATION-TRAN-REC
044000         AT END MOVE "N" TO MORE-DATA-SW
044100         GO TO 900-EXIT.
044200     IF MEDTRAN-TRAILER-REC
044300         MOVE "N" TO MORE-DATA-SW
044400         GO TO 900-EXIT.
044500     ADD +1 TO RECORDS-READ.
044600 900-EXIT.
044700     EXIT.
044800*
044900****** WRITE THE TRAILER RECORD WITH THE TOTAL MATCH COUNT, THEN
045000****** ABEND IF NOTHING AT ALL MATCHED THE LOOKUP CRITERIA
045100 999-CLEANUP.
045200     MOVE "999-CLEANUP" TO PARA-NAME.
045300     MOVE "T" TO MEDMSTR-TRAILER-TYPE.
045400     MOVE WS-FOUND-COUNT TO MEDMSTR-RECORD-COUNT.
045500     WRITE MEDLIST-FILE-REC FROM MEDMSTR-TRAILER-REC.
045600     DISPLAY "** TRANSACTIONS READ **".
045700     DISPLAY RECORDS-READ.
045800     DISPLAY "** MEDICATIONS FOUND **".
045900     DISPLAY WS-FOUND-COUNT.
046000     IF WS-FOUND-COUNT = 0
046200         MOVE "NO MEDICATIONS MATCHED THE LOOKUP CRITERIA"
046300                                       TO ABEND-REASON
046400         GO TO 1000-ABEND-RTN.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046550     PERFORM 860-CLOSE-SYSOUT THRU 860-EXIT.
046600     DISPLAY "******** NORMAL END OF JOB MEDLKUP ********".
046700 999-EXIT.
046800     EXIT.
046900*
046950****** DATA FILES MAY STILL BE OPEN NO MATTER WHERE THE ABEND CAME
046960****** FROM, SO CLOSE THEM HERE RATHER THAN AT EACH GO-TO SITE
047000 1000-ABEND-RTN.
047100     MOVE ABEND-REASON TO ABEND-REASON-TEXT.
047120     DISPLAY ABEND-REASON-TEXT UPON CONSOLE.
047150     WRITE SYSOUT-REC FROM ABEND-REC.
047160     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047170     PERFORM 860-CLOSE-SYSOUT THRU 860-EXIT.
047500     DISPLAY "*** ABNORMAL END OF JOB - MEDLKUP ***" UPON CONSOLE.
047600     MOVE +16 TO RETURN-CODE.
047700     STOP RUN.
