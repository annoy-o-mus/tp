000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDADJ.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/25/94.
000600 DATE-COMPILED. 04/25/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PROCESSES A SINGLE QUANTITY-ADJUSTMENT
001300*          TRANSACTION (INCREASE OR DECREASE) AGAINST THE
001400*          MEDITRACKER MEDICATION MASTER.
001500*
001600*          THE MEDICATION IS LOOKED UP BY NAME, THE PERIOD ON
001700*          THE TRANSACTION SELECTS WHICH OF THE THREE DAILY
001800*          DOSAGE AMOUNTS APPLIES, AND MEDDOSE IS CALLED TO
001900*          COMPUTE THE NEW QUANTITY.  A DECREASE THAT WOULD
002000*          DRIVE THE QUANTITY BELOW ZERO IS REJECTED AND THE
002100*          MASTER IS LEFT UNCHANGED.
002200*
002300******************************************************************
002400*
002500*         INPUT FILE              -   DDS0002.MEDTRAN
002600*
002700*         OLD MASTER FILE         -   DDS0002.MEDMSTR.OLD
002800*
002900*         NEW MASTER FILE         -   DDS0002.MEDMSTR.NEW
003000*
003100*         ERROR FILE PRODUCED     -   DDS0002.MEDADJER
003200*
003300*         DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600*    CHANGE LOG                                                  *
003700******************************************************************
003800* 04/25/94 RH  ORIG#1009   ORIGINAL PROGRAM - ADJUST TRANSACTION  *
003900* 08/03/94 RH  TKT#1055    ADDED CALL TO MEDDOSE FOR COMPUTE      *
004000* 12/12/94 RH  TKT#1090    ADDED INSUFFICIENT-QTY REJECTION       *
004100* 03/01/96 JS  TKT#1480    UNKNOWN PERIOD NOW REJECTS, NOT ABEND  *
004200* 09/09/96 JS  TKT#1591    CASE-FOLD NAME COMPARE (INSPECT)       *
004300* 03/03/97 MM  TKT#1705    BALANCE CHECK ON MEDTRAN TRAILER       *
004400* 01/09/99 RH  TKT#4472    Y2K - MEDMSTR DATES ARE CCYY-MM-DD     *
004500* 03/22/03 JS  TKT#5821    ADDED MED-REPEAT PASS-THROUGH ON WRITE *
004600* 11/14/07 JS  TKT#6104    MASTER RECORD PADDED TO 150 BYTES      *
004700* 01/01/08 JS  TKT#6189    RENUMBERED PARAGRAPHS PER SHOP STD     *
004750* 04/03/11 MM  TKT#7017    MASTER LOAD NOW BALANCES AGAINST THE  *040311MM
004760* 04/03/11 MM  TKT#7017    TRAILER RECORD COUNT LIKE OTHER FILES *040311MM
004770* 04/03/11 MM  TKT#7021    UNKNOWN PERIOD NO LONGER REJECTS - SEE*040311MM
004780* 04/03/11 MM  TKT#7021    MEDDOSE TKT#7020, DOSAGE DEFAULTS TO 0*040311MM
004790* 04/03/11 MM  TKT#7022    BAD QUANTITY ON MASTER LOAD NOW SET TO*040311MM
004795* 04/03/11 MM  TKT#7022    -1.0 WITH WARNING, LIKE MEDLKUP DOES  *040311MM
004797* 04/03/11 MM  TKT#7023    ABEND-REASON-TEXT NOW A 77-LEVEL ITEM *040311MM
004800******************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100*
006200     SELECT MEDTRAN-FILE
006300     ASSIGN TO UT-S-MEDTRAN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600*
006700     SELECT MEDADJ-ERR
006800     ASSIGN TO UT-S-MEDADJER
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS EFCODE.
007100*
007200     SELECT MEDMSTR-OLD
007300     ASSIGN TO UT-S-MEDMOLD
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600*
007700     SELECT MEDMSTR-NEW
007800     ASSIGN TO UT-S-MEDMNEW
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS NFCODE.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100*
009200 FD  MEDTRAN-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 150 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS MEDTRAN-FILE-REC.
009800 01  MEDTRAN-FILE-REC  PIC X(150).
009900*
010000 FD  MEDADJ-ERR
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 190 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS MEDADJ-ERR-REC.
010600 01  MEDADJ-ERR-REC.
010700     05  ERR-MSG                    PIC X(40).
010800     05  REST-OF-REC                PIC X(150).
010900*
011000 FD  MEDMSTR-OLD
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 150 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS MEDMSTR-OLD-REC.
011600 01  MEDMSTR-OLD-REC  PIC X(150).
011700*
011800 FD  MEDMSTR-NEW
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 150 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS MEDMSTR-NEW-REC.
012400 01  MEDMSTR-NEW-REC  PIC X(150).
012500*
012600 WORKING-STORAGE SECTION.
012700*
012800 01  FILE-STATUS-CODES.
012900     05  IFCODE                  PIC X(2).
013000         88  CODE-READ           VALUE SPACES.
013100         88  NO-MORE-TRAN        VALUE "10".
013200     05  EFCODE                  PIC X(2).
013300         88  CODE-WRITE          VALUE SPACES.
013400     05  OFCODE                  PIC X(2).
013500         88  OLD-CODE-READ       VALUE SPACES.
013600         88  NO-MORE-OLD-MSTR    VALUE "10".
013700     05  NFCODE                  PIC X(2).
013800         88  NEW-CODE-WRITE      VALUE SPACES.
013900*
014000     COPY MEDTRAN.
014100     COPY MEDMSTR.
014200*
014300 01  MEDICATION-TABLE.
014400     05  MED-TABLE-ENTRY OCCURS 500 TIMES INDEXED BY MED-IDX.
014500         10  MTE-NAME                PIC X(30).
014600         10  MTE-COMPARE-NAME REDEFINES MTE-NAME
014700                                     PIC X(30).
014800         10  MTE-QUANTITY            PIC S9(5)V9.
014900         10  MTE-DOSAGE-MORNING      PIC S9(3)V9.
015000         10  MTE-DOSAGE-AFTERNOON    PIC S9(3)V9.
015100         10  MTE-DOSAGE-EVENING      PIC S9(3)V9.
015200         10  MTE-EXPIRY-DATE         PIC X(10).
015300         10  MTE-REMARKS             PIC X(60).
015400         10  MTE-REPEAT              PIC 9(1).
015500         10  MTE-DAY-ADDED           PIC 9(3).
015600         10  FILLER                  PIC X(28).
015700*
015800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015900     05  RECORDS-WRITTEN             PIC 9(7) COMP.
016000     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
016100     05  RECORDS-READ                PIC 9(9) COMP.
016200     05  MASTER-RECS-READ            PIC 9(7) COMP.
016300     05  MASTER-RECS-EXPECTED        PIC 9(7) COMP.
016400     05  MASTER-RECS-WRITTEN         PIC 9(7) COMP.
016500     05  MATCH-IDX                   PIC 9(5) COMP.
016600*
016700 01  MISC-WS-FLDS.
016800     05  WS-COMPARE-NAME             PIC X(30).
016900     05  WS-TABLE-NAME               PIC X(30).
017000     05  MEDDOSE-DIRECTION           PIC X(1).
017100         88  MEDDOSE-IS-INCREASE     VALUE "I".
017200         88  MEDDOSE-IS-DECREASE     VALUE "X".
017300     05  MEDDOSE-PERIOD              PIC X(1).
017400     05  MEDDOSE-OLD-QTY             PIC S9(5)V9.
017500     05  MEDDOSE-NEW-QTY             PIC S9(5)V9.
017600     05  MEDDOSE-MORN                PIC S9(3)V9.
017700     05  MEDDOSE-AFT                 PIC S9(3)V9.
017800     05  MEDDOSE-EVE                 PIC S9(3)V9.
017900     05  MEDDOSE-RETURN-CD           PIC S9(4) COMP.
018000         88  MEDDOSE-OK              VALUE ZERO.
018100         88  MEDDOSE-INSUFFICIENT    VALUE -1.
018300*
018400 01  FLAGS-AND-SWITCHES.
018500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018600         88  NO-MORE-DATA            VALUE "N".
018700     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
018800         88  RECORD-ERROR-FOUND      VALUE "Y".
018900         88  VALID-RECORD            VALUE "N".
019000     05  FOUND-SW                    PIC X(01) VALUE "N".
019100         88  NAME-WAS-FOUND          VALUE "Y".
019200*
019300     COPY ABENDREC.
019400*
019500 77  ABEND-REASON-TEXT               PIC X(60).                  0040311MM
019600*
019700 PROCEDURE DIVISION.
019800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019900     PERFORM 100-MAINLINE THRU 100-EXIT
020000             UNTIL NO-MORE-DATA.
020100     PERFORM 999-CLEANUP THRU 999-EXIT.
020200     MOVE +0 TO RETURN-CODE.
020300     GOBACK.
020400*
020500 000-HOUSEKEEPING.
020600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700     DISPLAY "******** BEGIN JOB MEDADJ ********".
020800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021000     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT.
021100     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
021200     IF NO-MORE-DATA
021300         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
021400         GO TO 1000-ABEND-RTN.
021500 000-EXIT.
021600     EXIT.
021700*
021800 050-LOAD-MEDMSTR-TABLE.
021900     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
022000     SET MED-IDX TO 1.
022100 050-LOAD-LOOP.
022200     READ MEDMSTR-OLD INTO MEDICATION-MASTER-REC
022300         AT END
022400         GO TO 050-EXIT.
022500     IF MEDMSTR-OLD-REC(1:1) = "T"
022600         MOVE MEDMSTR-OLD-REC TO MEDMSTR-TRAILER-REC
022700         MOVE MEDMSTR-RECORD-COUNT TO MASTER-RECS-EXPECTED
022800         GO TO 050-EXIT.
022900     MOVE MED-NAME       TO MTE-NAME(MED-IDX).
022910     IF MED-QUANTITY NOT NUMERIC                                  040311MM
022920         DISPLAY "*** WARNING - BAD QUANTITY ON MASTER, RECORD "  040311MM
022930         DISPLAY MASTER-RECS-READ                                 040311MM
022940         MOVE -1.0 TO MTE-QUANTITY(MED-IDX)                       040311MM
022950     ELSE                                                         040311MM
022960         MOVE MED-QUANTITY TO MTE-QUANTITY(MED-IDX).              040311MM
023100     MOVE MED-DOSAGE-MORNING   TO MTE-DOSAGE-MORNING(MED-IDX).
023200     MOVE MED-DOSAGE-AFTERNOON TO MTE-DOSAGE-AFTERNOON(MED-IDX).
023300     MOVE MED-DOSAGE-EVENING   TO MTE-DOSAGE-EVENING(MED-IDX).
023400     MOVE MED-EXPIRY-DATE      TO MTE-EXPIRY-DATE(MED-IDX).
023500     MOVE MED-REMARKS          TO MTE-REMARKS(MED-IDX).
023600     MOVE MED-REPEAT           TO MTE-REPEAT(MED-IDX).
023700     MOVE MED-DAY-ADDED        TO MTE-DAY-ADDED(MED-IDX).
023800     ADD +1 TO MASTER-RECS-READ.
023900     IF MED-IDX < 500
024000         SET MED-IDX UP BY 1
024100         GO TO 050-LOAD-LOOP.
024200     MOVE "** MEDICATION TABLE OVERFLOW - OVER 500 ENTRIES"
024300                                          TO ABEND-REASON
024400     GO TO 1000-ABEND-RTN.
024500 050-EXIT.
024510     IF MASTER-RECS-READ NOT EQUAL TO MASTER-RECS-EXPECTED        040311MM
024520         MOVE "** INVALID MASTER - RECORD COUNT OUT OF BALANCE"   040311MM
024530                               TO ABEND-REASON                    040311MM
024540         MOVE MASTER-RECS-READ     TO ACTUAL-VAL                  040311MM
024550         MOVE MASTER-RECS-EXPECTED TO EXPECTED-VAL                040311MM
024560         WRITE SYSOUT-REC FROM ABEND-REC                          040311MM
024570         DISPLAY "** MASTER RECORDS READ **"                      040311MM
024580         DISPLAY MASTER-RECS-READ                                 040311MM
024585         DISPLAY "** MASTER TRAILER COUNT **"                     040311MM
024587         DISPLAY MASTER-RECS-EXPECTED                             040311MM
024590         GO TO 1000-ABEND-RTN.                                    040311MM
024600     EXIT.
024700*
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO PARA-NAME.
025000     MOVE "N" TO ERROR-FOUND-SW.
025100     MOVE "N" TO FOUND-SW.
025200     PERFORM 200-LOOKUP-BY-NAME THRU 200-EXIT.
025300     IF NOT NAME-WAS-FOUND
025400         MOVE "*** MEDICATION NOT FOUND IN THE LIST" TO ERR-MSG
025500         MOVE "Y" TO ERROR-FOUND-SW.
025600     IF NOT RECORD-ERROR-FOUND
025700         PERFORM 300-CALL-MEDDOSE THRU 300-EXIT.
025800     IF RECORD-ERROR-FOUND
025900         ADD +1 TO RECORDS-IN-ERROR
026000         PERFORM 710-WRITE-MEDADJ-ERR THRU 710-EXIT
026100     ELSE
026200         PERFORM 400-APPLY-UPDATE THRU 400-EXIT
026300         PERFORM 700-REWRITE-MEDMSTR THRU 700-EXIT
026400         ADD +1 TO RECORDS-WRITTEN.
026500     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
026600 100-EXIT.
026700     EXIT.
026800*
026900****** LOOK UP THE MEDICATION BY NAME, CASE-INSENSITIVE
027000 200-LOOKUP-BY-NAME.
027100     MOVE "200-LOOKUP-BY-NAME" TO PARA-NAME.
027200     MOVE MEDTRAN-ADJ-NAME TO WS-COMPARE-NAME.
027300     INSPECT WS-COMPARE-NAME CONVERTING
027400         "abcdefghijklmnopqrstuvwxyz" TO
027500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027600     PERFORM 250-COMPARE-ONE-ENTRY THRU 250-EXIT
027700         VARYING MED-IDX FROM 1 BY 1
027800         UNTIL MED-IDX > MASTER-RECS-READ
027900            OR NAME-WAS-FOUND.
028000     IF NAME-WAS-FOUND
028100         SET MED-IDX DOWN BY 1
028200         MOVE MED-IDX TO MATCH-IDX
028300         SET MED-IDX UP BY 1.
028400 200-EXIT.
028500     EXIT.
028600*
028700 250-COMPARE-ONE-ENTRY.
028800     MOVE MTE-NAME(MED-IDX) TO WS-TABLE-NAME.
028900     INSPECT WS-TABLE-NAME CONVERTING
029000         "abcdefghijklmnopqrstuvwxyz" TO
029100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029200     IF WS-TABLE-NAME = WS-COMPARE-NAME
029300         MOVE "Y" TO FOUND-SW.
029400 250-EXIT.
029500     EXIT.
029600*
029700****** DISPATCH THE PERIOD AND DIRECTION TO MEDDOSE FOR THE COMPUTE
029800 300-CALL-MEDDOSE.
029900     MOVE "300-CALL-MEDDOSE" TO PARA-NAME.
030000     IF MEDTRAN-INCREASE
030100         MOVE "I" TO MEDDOSE-DIRECTION
030200     ELSE
030300         MOVE "X" TO MEDDOSE-DIRECTION.
030400     MOVE MEDTRAN-ADJ-PERIOD     TO MEDDOSE-PERIOD.
030500     MOVE MTE-QUANTITY(MATCH-IDX)         TO MEDDOSE-OLD-QTY.
030600     MOVE MTE-DOSAGE-MORNING(MATCH-IDX)   TO MEDDOSE-MORN.
030700     MOVE MTE-DOSAGE-AFTERNOON(MATCH-IDX) TO MEDDOSE-AFT.
030800     MOVE MTE-DOSAGE-EVENING(MATCH-IDX)   TO MEDDOSE-EVE.
030900     MOVE ZERO TO MEDDOSE-RETURN-CD.
031000     CALL "MEDDOSE" USING MEDDOSE-DIRECTION, MEDDOSE-PERIOD,
031100                          MEDDOSE-OLD-QTY, MEDDOSE-MORN,
031200                          MEDDOSE-AFT, MEDDOSE-EVE,
031300                          MEDDOSE-NEW-QTY, MEDDOSE-RETURN-CD.
031400     IF MEDDOSE-INSUFFICIENT
031500         MOVE "*** INSUFFICIENT QUANTITY FOR THIS DECREASE"
031600                                     TO ERR-MSG
031700         MOVE "Y" TO ERROR-FOUND-SW
031800         GO TO 300-EXIT.
032300 300-EXIT.
032400     EXIT.
032500*
032600****** APPLY THE COMPUTED QUANTITY BACK INTO THE TABLE ENTRY
032700 400-APPLY-UPDATE.
032800     MOVE "400-APPLY-UPDATE" TO PARA-NAME.
032900     MOVE MEDDOSE-NEW-QTY TO MTE-QUANTITY(MATCH-IDX).
033000 400-EXIT.
033100     EXIT.
033200*
033300 700-REWRITE-MEDMSTR.
033400     MOVE "700-REWRITE-MEDMSTR" TO PARA-NAME.
033500     MOVE ZERO TO MASTER-RECS-WRITTEN.
033600     PERFORM 750-WRITE-ONE-ENTRY THRU 750-EXIT
033700         VARYING MED-IDX FROM 1 BY 1
033800         UNTIL MED-IDX > MASTER-RECS-READ.
033900     MOVE "T" TO MEDMSTR-TRAILER-TYPE.
034000     MOVE MASTER-RECS-WRITTEN TO MEDMSTR-RECORD-COUNT.
034100     WRITE MEDMSTR-NEW-REC FROM MEDMSTR-TRAILER-REC.
034200 700-EXIT.
034300     EXIT.
034400*
034500 750-WRITE-ONE-ENTRY.
034600     MOVE MTE-NAME(MED-IDX)             TO MED-NAME.
034700     MOVE MTE-QUANTITY(MED-IDX)         TO MED-QUANTITY.
034800     MOVE MTE-DOSAGE-MORNING(MED-IDX)   TO MED-DOSAGE-MORNING.
034900     MOVE MTE-DOSAGE-AFTERNOON(MED-IDX) TO MED-DOSAGE-AFTERNOON.
035000     MOVE MTE-DOSAGE-EVENING(MED-IDX)   TO MED-DOSAGE-EVENING.
035100     MOVE MTE-EXPIRY-DATE(MED-IDX)      TO MED-EXPIRY-DATE.
035200     MOVE MTE-REMARKS(MED-IDX)          TO MED-REMARKS.
035300     MOVE MTE-REPEAT(MED-IDX)           TO MED-REPEAT.
035400     MOVE MTE-DAY-ADDED(MED-IDX)        TO MED-DAY-ADDED.
035500     WRITE MEDMSTR-NEW-REC FROM MEDICATION-MASTER-REC.
035600     ADD +1 TO MASTER-RECS-WRITTEN.
035700 750-EXIT.
035800     EXIT.
035900*
036000 710-WRITE-MEDADJ-ERR.
036100     MOVE MEDTRAN-FILE-REC TO REST-OF-REC.
036200     WRITE MEDADJ-ERR-REC.
036300 710-EXIT.
036400     EXIT.
036500*
036600 800-OPEN-FILES.
036700     MOVE "800-OPEN-FILES" TO PARA-NAME.
036800     OPEN INPUT MEDTRAN-FILE, MEDMSTR-OLD.
036900     OPEN OUTPUT MEDADJ-ERR, MEDMSTR-NEW, SYSOUT.
037000 800-EXIT.
037100     EXIT.
037200*
037300 850-CLOSE-FILES.
037400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037500     CLOSE MEDTRAN-FILE, MEDADJ-ERR, MEDMSTR-OLD,
037600           MEDMSTR-NEW, SYSOUT.
037700 850-EXIT.
037800     EXIT.
037900*
038000 900-READ-MEDTRAN.
038100     READ MEDTRAN-FILE INTO MEDICATION-TRAN-REC
038200         AT END MOVE "N" TO MORE-DATA-SW
038300         GO TO 900-EXIT.
038400     IF MEDTRAN-TRAILER-REC
038500         MOVE "N" TO MORE-DATA-SW
038600         GO TO 900-EXIT.
038700     ADD +1 TO RECORDS-READ.
038800 900-EXIT.
038900     EXIT.
039000*
039100 999-CLEANUP.
039200     MOVE "999-CLEANUP" TO PARA-NAME.
039300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039400     DISPLAY "** TRANSACTIONS READ **".
039500     DISPLAY RECORDS-READ.
039600     DISPLAY "** MEDICATIONS ADJUSTED **".
039700     DISPLAY RECORDS-WRITTEN.
039800     DISPLAY "** REJECTED TRANSACTIONS **".
039900     DISPLAY RECORDS-IN-ERROR.
040000     DISPLAY "******** NORMAL END OF JOB MEDADJ ********".
040100 999-EXIT.
040200     EXIT.
040300*
040400 1000-ABEND-RTN.
040500     MOVE ABEND-REASON TO ABEND-REASON-TEXT.
040550     DISPLAY ABEND-REASON-TEXT UPON CONSOLE.
040600     WRITE SYSOUT-REC FROM ABEND-REC.
040700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040800     DISPLAY "*** ABNORMAL END OF JOB - MEDADJ ***" UPON CONSOLE.
040900     MOVE +16 TO RETURN-CODE.
041000     STOP RUN.
