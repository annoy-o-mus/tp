000100******************************************************************
000200*    COPY MEMBER  MEDMSTR                                        *
000300*    MEDICATION MASTER RECORD - ONE ENTRY PER MEDICATION ON A    *
000400*    PATIENT'S MEDITRACKER MEDICATION LIST                       *
000500*                                                                *
000600*    WRITTEN . . . . . . R HALVORSEN     04/11/94                *
000700*    01/09/99 RH  TKT#4471  Y2K - MED-EXPIRY-DATE STAYS CCYY-MM-DD*
000800*    03/22/03 JS  TKT#5820  ADDED MED-REPEAT 88-LEVELS           *
000900*    11/14/07 JS  TKT#6103  PADDED RECORD TO 150 BYTE BLOCK      *
000950*    04/03/11 MM  TKT#7019  REWORDED TRAILER BANNER, NO LOGIC CHG*040311MM
001000******************************************************************
001050 01  MEDICATION-MASTER-REC.
001100     05  MED-NAME                       PIC X(30).
001300     05  MED-QUANTITY                   PIC S9(5)V9.
001400     05  MED-DOSAGE-MORNING             PIC S9(3)V9.
001500     05  MED-DOSAGE-AFTERNOON           PIC S9(3)V9.
001600     05  MED-DOSAGE-EVENING             PIC S9(3)V9.
001700     05  MED-EXPIRY-DATE                PIC X(10).
001800     05  MED-EXPIRY-DATE-R  REDEFINES MED-EXPIRY-DATE.
001900         10  MED-EXPIRY-YYYY            PIC 9(4).
002000         10  FILLER                     PIC X(1).
002100         10  MED-EXPIRY-MM              PIC 9(2).
002200         10  FILLER                     PIC X(1).
002300         10  MED-EXPIRY-DD              PIC 9(2).
002400     05  MED-REMARKS                    PIC X(60).
002500     05  MED-REPEAT                     PIC 9(1).
002600         88  MED-NOT-REPEATING          VALUE 0.
002700         88  MED-REPEATING              VALUE 1.
002800     05  MED-DAY-ADDED                  PIC 9(3).
002900     05  FILLER                         PIC X(28).
003000******************************************************************
003100*    TRAILER RECORD - CLOSES OUT THE MASTER FILE WITH A COUNT    *040311MM
003200*    OF DETAIL RECORDS WRITTEN, SHOP-STANDARD DETAIL/TRAILER     *040311MM
003300*    BALANCING USED ON ANY FILE THIS SHOP CONSIDERS CRITICAL     *040311MM
003400******************************************************************
003500 01  MEDMSTR-TRAILER-REC.
003600     05  MEDMSTR-TRAILER-TYPE          PIC X(1).
003700         88  MEDMSTR-IS-TRAILER        VALUE "T".
003800     05  MEDMSTR-RECORD-COUNT          PIC 9(7).
003900     05  FILLER                        PIC X(142).
