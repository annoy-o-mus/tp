000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDDEL.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/23/94.
000600 DATE-COMPILED. 05/23/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PROCESSES A SINGLE DELETE TRANSACTION
001300*          AGAINST THE MEDITRACKER MEDICATION MASTER.  THE
001400*          TRANSACTION CARRIES A 1-BASED LIST POSITION; THE
001500*          MEDICATION AT THAT POSITION IS REMOVED AND EVERY
001600*          ENTRY BELOW IT IS SHIFTED UP ONE ROW.  THE MASTER IS
001700*          THEN REWRITTEN AND A LISTING OF WHAT REMAINS IS
001800*          PRINTED.
001900*
002000*          NOTE - THE POSITION ON THE TRANSACTION IS USED
002100*          EXACTLY AS RECEIVED AGAINST THE 1-BASED COBOL TABLE.
002200*          THERE IS NO CONVERSION TO A ZERO-BASED SUBSCRIPT.
002300*
002400******************************************************************
002500*
002600*         INPUT FILE              -   DDS0002.MEDTRAN
002700*
002800*         OLD MASTER FILE         -   DDS0002.MEDMSTR.OLD
002900*
003000*         NEW MASTER FILE         -   DDS0002.MEDMSTR.NEW
003100*
003200*         ERROR FILE PRODUCED     -   DDS0002.MEDDELER
003300*
003400*         LISTING REPORT          -   DDS0002.MEDRPT
003500*
003600*         DUMP FILE               -   SYSOUT
003700*
003800******************************************************************
003900*    CHANGE LOG                                                  *
004000******************************************************************
004100* 05/23/94 RH  ORIG#1025   ORIGINAL PROGRAM - DELETE TRANSACTION  *
004200* 09/12/94 RH  TKT#1065    ADDED POST-DELETE LISTING REPORT       *
004300* 02/14/95 JS  TKT#1207    OUT-OF-RANGE POSITION NOW REJECTS      *
004400* 01/09/99 RH  TKT#4476    Y2K - MEDMSTR DATES ARE CCYY-MM-DD     *
004500* 03/22/03 JS  TKT#5825    ADDED MED-REPEAT COLUMN TO REPORT      *
004600* 11/14/07 JS  TKT#6106    MASTER RECORD PADDED TO 150 BYTES      *
004700* 01/01/08 JS  TKT#6191    RENUMBERED PARAGRAPHS PER SHOP STD     *
004750* 04/03/11 MM  TKT#7018    MASTER LOAD NOW BALANCES AGAINST THE  *040311MM
004760* 04/03/11 MM  TKT#7018    TRAILER RECORD COUNT LIKE OTHER FILES *040311MM
004770* 04/03/11 MM  TKT#7022    BAD QUANTITY ON MASTER LOAD NOW SET TO*040311MM
004780* 04/03/11 MM  TKT#7022    -1.0 WITH WARNING, LIKE MEDLKUP DOES  *040311MM
004790* 04/03/11 MM  TKT#7023    ABEND-REASON-TEXT NOW A 77-LEVEL ITEM *040311MM
004800******************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100*
006200     SELECT MEDTRAN-FILE
006300     ASSIGN TO UT-S-MEDTRAN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600*
006700     SELECT MEDDEL-ERR
006800     ASSIGN TO UT-S-MEDDELER
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS EFCODE.
007100*
007200     SELECT MEDRPT-FILE
007300     ASSIGN TO UT-S-MEDRPT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS RFCODE.
007600*
007700     SELECT MEDMSTR-OLD
007800     ASSIGN TO UT-S-MEDMOLD
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100*
008200     SELECT MEDMSTR-NEW
008300     ASSIGN TO UT-S-MEDMNEW
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS NFCODE.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600*
009700 FD  MEDTRAN-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 150 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS MEDTRAN-FILE-REC.
010300 01  MEDTRAN-FILE-REC  PIC X(150).
010400*
010500 FD  MEDDEL-ERR
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 190 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS MEDDEL-ERR-REC.
011100 01  MEDDEL-ERR-REC.
011200     05  ERR-MSG                    PIC X(40).
011300     05  REST-OF-REC                PIC X(150).
011400*
011500****** POST-DELETE LISTING - PAGE-EJECTED, HEADED PRINT REPORT
011600 FD  MEDRPT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS MEDRPT-REC.
012200 01  MEDRPT-REC  PIC X(132).
012300*
012400 FD  MEDMSTR-OLD
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 150 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS MEDMSTR-OLD-REC.
013000 01  MEDMSTR-OLD-REC  PIC X(150).
013100*
013200 FD  MEDMSTR-NEW
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 150 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS MEDMSTR-NEW-REC.
013800 01  MEDMSTR-NEW-REC  PIC X(150).
013900*
014000 WORKING-STORAGE SECTION.
014100*
014200 01  FILE-STATUS-CODES.
014300     05  IFCODE                  PIC X(2).
014400         88  CODE-READ           VALUE SPACES.
014500         88  NO-MORE-TRAN        VALUE "10".
014600     05  EFCODE                  PIC X(2).
014700         88  CODE-WRITE          VALUE SPACES.
014800     05  RFCODE                  PIC X(2).
014900         88  RPT-CODE-WRITE      VALUE SPACES.
015000     05  OFCODE                  PIC X(2).
015100         88  OLD-CODE-READ       VALUE SPACES.
015200         88  NO-MORE-OLD-MSTR    VALUE "10".
015300     05  NFCODE                  PIC X(2).
015400         88  NEW-CODE-WRITE      VALUE SPACES.
015500*
015600     COPY MEDTRAN.
015700     COPY MEDMSTR.
015800*
015900 01  MEDICATION-TABLE.
016000     05  MED-TABLE-ENTRY OCCURS 500 TIMES
016100                     INDEXED BY MED-IDX, SHIFT-IDX.
016200         10  MTE-NAME                PIC X(30).
016300         10  MTE-COMPARE-NAME REDEFINES MTE-NAME
016400                                     PIC X(30).
016500         10  MTE-QUANTITY            PIC S9(5)V9.
016600         10  MTE-DOSAGE-MORNING      PIC S9(3)V9.
016700         10  MTE-DOSAGE-AFTERNOON    PIC S9(3)V9.
016800         10  MTE-DOSAGE-EVENING      PIC S9(3)V9.
016900         10  MTE-EXPIRY-DATE         PIC X(10).
017000         10  MTE-REMARKS             PIC X(60).
017100         10  MTE-REPEAT              PIC 9(1).
017200         10  MTE-DAY-ADDED           PIC 9(3).
017300         10  FILLER                  PIC X(28).
017400*
017500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017600     05  RECORDS-READ                PIC 9(9) COMP.
017700     05  MASTER-RECS-READ            PIC 9(7) COMP.
017800     05  MASTER-RECS-EXPECTED        PIC 9(7) COMP.
017900     05  MASTER-RECS-WRITTEN         PIC 9(7) COMP.
018000     05  RECORDS-WRITTEN             PIC 9(7) COMP.
018100     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
018200     05  WS-LINE-COUNT               PIC 9(3) COMP.
018300     05  WS-PAGE-COUNT               PIC 9(3) COMP.
018400*
018500 01  FLAGS-AND-SWITCHES.
018600     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018700         88  NO-MORE-DATA            VALUE "N".
018800     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
018900         88  RECORD-ERROR-FOUND      VALUE "Y".
019000*
019100 01  MEDRPT-HDG1.
019200     05  FILLER                      PIC X(40) VALUE SPACES.
019300     05  FILLER                      PIC X(40)
019400         VALUE "MEDITRACKER  -  MEDICATION LISTING AFTER DELETE".
019500     05  FILLER                      PIC X(10) VALUE "PAGE ".
019600     05  H1-PAGE-NO                  PIC ZZ9.
019700     05  FILLER                      PIC X(39) VALUE SPACES.
019800 01  MEDRPT-HDG2.
019900     05  FILLER                      PIC X(2)  VALUE SPACES.
020000     05  FILLER                      PIC X(30) VALUE "MEDICATION NAME".
020100     05  FILLER                      PIC X(10) VALUE "QUANTITY".
020200     05  FILLER                      PIC X(12) VALUE "EXPIRY DATE".
020300     05  FILLER                      PIC X(9)  VALUE "REPEAT".
020400     05  FILLER                      PIC X(69) VALUE SPACES.
020500 01  MEDRPT-DETAIL.
020600     05  FILLER                      PIC X(2)  VALUE SPACES.
020700     05  D-NAME                      PIC X(30).
020800     05  FILLER                      PIC X(2)  VALUE SPACES.
020900     05  D-QUANTITY                  PIC ---9.9.
021000     05  FILLER                      PIC X(6)  VALUE SPACES.
021100     05  D-EXPIRY                    PIC X(10).
021200     05  FILLER                      PIC X(4)  VALUE SPACES.
021300     05  D-REPEAT                    PIC 9(1).
021400     05  FILLER                      PIC X(65) VALUE SPACES.
021500*
021600     COPY ABENDREC.
021700*
021800 77  ABEND-REASON-TEXT               PIC X(60).                  0040311MM
021900*
022000 PROCEDURE DIVISION.
022100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022200     PERFORM 100-MAINLINE THRU 100-EXIT
022300             UNTIL NO-MORE-DATA.
022400     PERFORM 999-CLEANUP THRU 999-EXIT.
022500     MOVE +0 TO RETURN-CODE.
022600     GOBACK.
022700*
022800 000-HOUSEKEEPING.
022900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023000     DISPLAY "******** BEGIN JOB MEDDEL ********".
023100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023300     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT.
023400     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
023500     IF NO-MORE-DATA
023600         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
023700         GO TO 1000-ABEND-RTN.
023800 000-EXIT.
023900     EXIT.
024000*
024100 050-LOAD-MEDMSTR-TABLE.
024200     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
024300     SET MED-IDX TO 1.
024400 050-LOAD-LOOP.
024500     READ MEDMSTR-OLD INTO MEDICATION-MASTER-REC
024600         AT END
024700         GO TO 050-EXIT.
024800     IF MEDMSTR-OLD-REC(1:1) = "T"
024900         MOVE MEDMSTR-OLD-REC TO MEDMSTR-TRAILER-REC
025000         MOVE MEDMSTR-RECORD-COUNT TO MASTER-RECS-EXPECTED
025100         GO TO 050-EXIT.
025200     MOVE MED-NAME       TO MTE-NAME(MED-IDX).
025210     IF MED-QUANTITY NOT NUMERIC                                  040311MM
025220         DISPLAY "*** WARNING - BAD QUANTITY ON MASTER, RECORD "  040311MM
025230         DISPLAY MASTER-RECS-READ                                 040311MM
025240         MOVE -1.0 TO MTE-QUANTITY(MED-IDX)                       040311MM
025250     ELSE                                                         040311MM
025260         MOVE MED-QUANTITY TO MTE-QUANTITY(MED-IDX).              040311MM
025400     MOVE MED-DOSAGE-MORNING   TO MTE-DOSAGE-MORNING(MED-IDX).
025500     MOVE MED-DOSAGE-AFTERNOON TO MTE-DOSAGE-AFTERNOON(MED-IDX).
025600     MOVE MED-DOSAGE-EVENING   TO MTE-DOSAGE-EVENING(MED-IDX).
025700     MOVE MED-EXPIRY-DATE      TO MTE-EXPIRY-DATE(MED-IDX).
025800     MOVE MED-REMARKS          TO MTE-REMARKS(MED-IDX).
025900     MOVE MED-REPEAT           TO MTE-REPEAT(MED-IDX).
026000     MOVE MED-DAY-ADDED        TO MTE-DAY-ADDED(MED-IDX).
026100     ADD +1 TO MASTER-RECS-READ.
026200     IF MED-IDX < 500
026300         SET MED-IDX UP BY 1
026400         GO TO 050-LOAD-LOOP.
026500     MOVE "** MEDICATION TABLE OVERFLOW - OVER 500 ENTRIES"
026600                                          TO ABEND-REASON
026700     GO TO 1000-ABEND-RTN.
026800 050-EXIT.
026810     IF MASTER-RECS-READ NOT EQUAL TO MASTER-RECS-EXPECTED        040311MM
026820         MOVE "** INVALID MASTER - RECORD COUNT OUT OF BALANCE"   040311MM
026830                               TO ABEND-REASON                    040311MM
026840         MOVE MASTER-RECS-READ     TO ACTUAL-VAL                  040311MM
026850         MOVE MASTER-RECS-EXPECTED TO EXPECTED-VAL                040311MM
026860         WRITE SYSOUT-REC FROM ABEND-REC                          040311MM
026870         DISPLAY "** MASTER RECORDS READ **"                      040311MM
026880         DISPLAY MASTER-RECS-READ                                 040311MM
026885         DISPLAY "** MASTER TRAILER COUNT **"                     040311MM
026887         DISPLAY MASTER-RECS-EXPECTED                             040311MM
026890         GO TO 1000-ABEND-RTN.                                    040311MM
026900     EXIT.
027000*
027100 100-MAINLINE.
027200     MOVE "100-MAINLINE" TO PARA-NAME.
027300     MOVE "N" TO ERROR-FOUND-SW.
027400     IF MEDTRAN-DEL-POSITION < 1
027500        OR MEDTRAN-DEL-POSITION > MASTER-RECS-READ
027600         MOVE "*** DELETE POSITION IS OUT OF RANGE" TO ERR-MSG
027700         MOVE "Y" TO ERROR-FOUND-SW.
027800     IF RECORD-ERROR-FOUND
027900         ADD +1 TO RECORDS-IN-ERROR
028000         PERFORM 710-WRITE-MEDDEL-ERR THRU 710-EXIT
028100     ELSE
028200         PERFORM 300-DELETE-ENTRY THRU 300-EXIT
028300         PERFORM 700-REWRITE-MEDMSTR THRU 700-EXIT
028400         PERFORM 780-PRINT-LISTING THRU 780-EXIT
028500         ADD +1 TO RECORDS-WRITTEN.
028600     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
028700 100-EXIT.
028800     EXIT.
028900*
029000****** REMOVE THE ENTRY AT THE GIVEN 1-BASED POSITION AND SHIFT
029100****** EVERY ENTRY BELOW IT UP ONE ROW - NO 0-BASED CONVERSION
029200 300-DELETE-ENTRY.
029300     MOVE "300-DELETE-ENTRY" TO PARA-NAME.
029400     SET SHIFT-IDX TO MEDTRAN-DEL-POSITION.
029500     PERFORM 350-SHIFT-ONE-ROW THRU 350-EXIT
029600         UNTIL SHIFT-IDX >= MASTER-RECS-READ.
029700     SUBTRACT 1 FROM MASTER-RECS-READ.
029800 300-EXIT.
029900     EXIT.
030000*
030100 350-SHIFT-ONE-ROW.
030200     SET MED-IDX TO SHIFT-IDX.
030300     SET MED-IDX UP BY 1.
030400     MOVE MTE-NAME(MED-IDX)             TO MTE-NAME(SHIFT-IDX).
030500     MOVE MTE-QUANTITY(MED-IDX)         TO MTE-QUANTITY(SHIFT-IDX).
030600     MOVE MTE-DOSAGE-MORNING(MED-IDX)
030700                     TO MTE-DOSAGE-MORNING(SHIFT-IDX).
030800     MOVE MTE-DOSAGE-AFTERNOON(MED-IDX)
030900                     TO MTE-DOSAGE-AFTERNOON(SHIFT-IDX).
031000     MOVE MTE-DOSAGE-EVENING(MED-IDX)
031100                     TO MTE-DOSAGE-EVENING(SHIFT-IDX).
031200     MOVE MTE-EXPIRY-DATE(MED-IDX)      TO MTE-EXPIRY-DATE(SHIFT-IDX).
031300     MOVE MTE-REMARKS(MED-IDX)          TO MTE-REMARKS(SHIFT-IDX).
031400     MOVE MTE-REPEAT(MED-IDX)           TO MTE-REPEAT(SHIFT-IDX).
031500     MOVE MTE-DAY-ADDED(MED-IDX)        TO MTE-DAY-ADDED(SHIFT-IDX).
031600     SET SHIFT-IDX UP BY 1.
031700 350-EXIT.
031800     EXIT.
031900*
032000 700-REWRITE-MEDMSTR.
032100     MOVE "700-REWRITE-MEDMSTR" TO PARA-NAME.
032200     MOVE ZERO TO MASTER-RECS-WRITTEN.
032300     PERFORM 750-WRITE-ONE-ENTRY THRU 750-EXIT
032400         VARYING MED-IDX FROM 1 BY 1
032500         UNTIL MED-IDX > MASTER-RECS-READ.
032600     MOVE "T" TO MEDMSTR-TRAILER-TYPE.
032700     MOVE MASTER-RECS-WRITTEN TO MEDMSTR-RECORD-COUNT.
032800     WRITE MEDMSTR-NEW-REC FROM MEDMSTR-TRAILER-REC.
032900 700-EXIT.
033000     EXIT.
033100*
033200 750-WRITE-ONE-ENTRY.
033300     MOVE MTE-NAME(MED-IDX)             TO MED-NAME.
033400     MOVE MTE-QUANTITY(MED-IDX)         TO MED-QUANTITY.
033500     MOVE MTE-DOSAGE-MORNING(MED-IDX)   TO MED-DOSAGE-MORNING.
033600     MOVE MTE-DOSAGE-AFTERNOON(MED-IDX) TO MED-DOSAGE-AFTERNOON.
033700     MOVE MTE-DOSAGE-EVENING(MED-IDX)   TO MED-DOSAGE-EVENING.
033800     MOVE MTE-EXPIRY-DATE(MED-IDX)      TO MED-EXPIRY-DATE.
033900     MOVE MTE-REMARKS(MED-IDX)          TO MED-REMARKS.
034000     MOVE MTE-REPEAT(MED-IDX)           TO MED-REPEAT.
034100     MOVE MTE-DAY-ADDED(MED-IDX)        TO MED-DAY-ADDED.
034200     WRITE MEDMSTR-NEW-REC FROM MEDICATION-MASTER-REC.
034300     ADD +1 TO MASTER-RECS-WRITTEN.
034400 750-EXIT.
034500     EXIT.
034600*
034700 710-WRITE-MEDDEL-ERR.
034800     MOVE MEDTRAN-FILE-REC TO REST-OF-REC.
034900     WRITE MEDDEL-ERR-REC.
035000 710-EXIT.
035100     EXIT.
035200*
035300****** PRINT THE REMAINING TABLE, PAGE-EJECTING EVERY 50 LINES
035400 780-PRINT-LISTING.
035500     MOVE "780-PRINT-LISTING" TO PARA-NAME.
035600     MOVE ZERO TO WS-PAGE-COUNT.
035700     MOVE 99 TO WS-LINE-COUNT.
035800     PERFORM 790-PRINT-ONE-LINE THRU 790-EXIT
035900         VARYING MED-IDX FROM 1 BY 1
036000         UNTIL MED-IDX > MASTER-RECS-READ.
036100 780-EXIT.
036200     EXIT.
036300*
036400 785-PRINT-HEADINGS.
036500     ADD +1 TO WS-PAGE-COUNT.
036600     MOVE WS-PAGE-COUNT TO H1-PAGE-NO.
036700     WRITE MEDRPT-REC FROM MEDRPT-HDG1 AFTER ADVANCING C01.
036800     WRITE MEDRPT-REC FROM MEDRPT-HDG2 AFTER ADVANCING 2 LINES.
036900     MOVE ZERO TO WS-LINE-COUNT.
037000 785-EXIT.
037100     EXIT.
037200*
037300 790-PRINT-ONE-LINE.
037400     IF WS-LINE-COUNT > 50
037500         PERFORM 785-PRINT-HEADINGS THRU 785-EXIT.
037600     MOVE MTE-NAME(MED-IDX)      TO D-NAME.
037700     MOVE MTE-QUANTITY(MED-IDX)  TO D-QUANTITY.
037800     MOVE MTE-EXPIRY-DATE(MED-IDX) TO D-EXPIRY.
037900     MOVE MTE-REPEAT(MED-IDX)    TO D-REPEAT.
038000     WRITE MEDRPT-REC FROM MEDRPT-DETAIL AFTER ADVANCING 1 LINE.
038100     ADD +1 TO WS-LINE-COUNT.
038200 790-EXIT.
038300     EXIT.
038400*
038500 800-OPEN-FILES.
038600     MOVE "800-OPEN-FILES" TO PARA-NAME.
038700     OPEN INPUT MEDTRAN-FILE, MEDMSTR-OLD.
038800     OPEN OUTPUT MEDDEL-ERR, MEDMSTR-NEW, MEDRPT-FILE, SYSOUT.
038900 800-EXIT.
039000     EXIT.
039100*
039200 850-CLOSE-FILES.
039300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039400     CLOSE MEDTRAN-FILE, MEDDEL-ERR, MEDMSTR-OLD, MEDMSTR-NEW,
039500           MEDRPT-FILE.
039600 850-EXIT.
039700     EXIT.
039800*
039900 860-CLOSE-SYSOUT.
040000     CLOSE SYSOUT.
040100 860-EXIT.
040200     EXIT.
040300*
040400 900-READ-MEDTRAN.
040500     READ MEDTRAN-FILE INTO MEDICATION-TRAN-REC
040600         AT END MOVE "N" TO MORE-DATA-SW
040700         GO TO 900-EXIT.
040800     IF MEDTRAN-TRAILER-REC
040900         MOVE "N" TO MORE-DATA-SW
041000         GO TO 900-EXIT.
041100     ADD +1 TO RECORDS-READ.
041200 900-EXIT.
041300     EXIT.
041400*
041500 999-CLEANUP.
041600     MOVE "999-CLEANUP" TO PARA-NAME.
041700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041800     PERFORM 860-CLOSE-SYSOUT THRU 860-EXIT.
041900     DISPLAY "** TRANSACTIONS READ **".
042000     DISPLAY RECORDS-READ.
042100     DISPLAY "** MEDICATIONS DELETED **".
042200     DISPLAY RECORDS-WRITTEN.
042300     DISPLAY "** REJECTED TRANSACTIONS **".
042400     DISPLAY RECORDS-IN-ERROR.
042500     DISPLAY "******** NORMAL END OF JOB MEDDEL ********".
042600 999-EXIT.
042700     EXIT.
042800*
042850****** DATA FILES MAY STILL BE OPEN NO MATTER WHERE THE ABEND CAME
042870****** FROM, SO CLOSE THEM HERE RATHER THAN AT EACH GO-TO SITE
042900 1000-ABEND-RTN.
043000     MOVE ABEND-REASON TO ABEND-REASON-TEXT.
043050     DISPLAY ABEND-REASON-TEXT UPON CONSOLE.
043100     WRITE SYSOUT-REC FROM ABEND-REC.
043150     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043200     PERFORM 860-CLOSE-SYSOUT THRU 860-EXIT.
043300     DISPLAY "*** ABNORMAL END OF JOB - MEDDEL ***" UPON CONSOLE.
043400     MOVE +16 TO RETURN-CODE.
043500     STOP RUN.
