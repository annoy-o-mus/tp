000100******************************************************************
000200*    COPY MEMBER  ABENDREC                                       *
000300*    SHOP-STANDARD DUMP LINE - WRITTEN TO SYSOUT AHEAD OF ANY    *
000400*    ABEND SO THE OPERATOR CAN SEE WHAT PARAGRAPH BLEW UP AND    *
000500*    WHAT VALUE TRIPPED IT, WITHOUT WAITING ON A FULL DUMP.      *
000600*                                                                *
000700*    WRITTEN . . . . . . R HALVORSEN     02/02/91                *
000800*    01/09/99 RH  TKT#4471  Y2K - NO DATE FIELDS ON THIS ONE     *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                      PIC X(30).
001200     05  ABEND-REASON                   PIC X(56).
001300     05  EXPECTED-VAL                   PIC X(20).
001400     05  ACTUAL-VAL                     PIC X(20).
001410     05  FILLER                         PIC X(4).
