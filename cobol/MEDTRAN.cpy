000100******************************************************************
000200*    COPY MEMBER  MEDTRAN                                        *
000300*    ONE VALIDATED MEDITRACKER TRANSACTION PER BATCH RUN.        *
000400*    FUNCTION-CODE SELECTS WHICH SUB-GROUP OF MEDTRAN-DATA       *
000500*    APPLIES.  DETAIL/TRAILER SHAPE IS THE SAME SHOP-STANDARD    *040311MM
000600*    LAYOUT USED ON MEDMSTR SO THE READ/BALANCE LOGIC IS COMMON. *040311MM
000700*                                                                *
000800*    WRITTEN . . . . . . R HALVORSEN     04/18/94                *
000900*    01/09/99 RH  TKT#4471  Y2K REVIEW - NO DATE MATH HERE       *
001000*    03/22/03 JS  TKT#5820  ADDED ADJUST/DELETE REDEFINES        *
001050*    04/03/11 MM  TKT#7019  REWORDED FILE-SHAPE BANNER, NO CHG   *040311MM
001100******************************************************************
001200 01  MEDICATION-TRAN-REC.
001300     05  MEDTRAN-RECORD-TYPE            PIC X(1).
001400         88  MEDTRAN-DETAIL-REC         VALUE "D".
001500         88  MEDTRAN-TRAILER-REC        VALUE "T".
001600     05  MEDTRAN-FUNCTION-CODE          PIC X(1).
001700         88  MEDTRAN-ADD                VALUE "A".
001800         88  MEDTRAN-LOOKUP-INDEX       VALUE "1".
001900         88  MEDTRAN-LOOKUP-NAME        VALUE "2".
002000         88  MEDTRAN-LOOKUP-QTY         VALUE "3".
002100         88  MEDTRAN-LOOKUP-NAMESRCH    VALUE "4".
002200         88  MEDTRAN-LOOKUP-EXPIRY      VALUE "5".
002300         88  MEDTRAN-LOOKUP-REMARKS     VALUE "6".
002400         88  MEDTRAN-INCREASE           VALUE "I".
002500         88  MEDTRAN-DECREASE           VALUE "X".
002600         88  MEDTRAN-DELETE             VALUE "R".
002700     05  MEDTRAN-DATA.
002800         10  MEDTRAN-ADD-DATA.
002900             15  MEDTRAN-ADD-NAME            PIC X(30).
003000             15  MEDTRAN-ADD-QUANTITY        PIC S9(5)V9.
003100             15  MEDTRAN-ADD-DOSAGE-MORN     PIC S9(3)V9.
003200             15  MEDTRAN-ADD-DOSAGE-AFT      PIC S9(3)V9.
003300             15  MEDTRAN-ADD-DOSAGE-EVE      PIC S9(3)V9.
003400             15  MEDTRAN-ADD-EXPIRY-DATE     PIC X(10).
003500             15  MEDTRAN-ADD-REMARKS         PIC X(60).
003600             15  MEDTRAN-ADD-REPEAT          PIC 9(1).
003700             15  MEDTRAN-ADD-DAY-ADDED       PIC 9(3).
003800             15  FILLER                      PIC X(24).
003900         10  MEDTRAN-LKUP-DATA REDEFINES MEDTRAN-ADD-DATA.
004000             15  MEDTRAN-LKUP-POSITION       PIC 9(4).
004100             15  MEDTRAN-LKUP-NAME           PIC X(30).
004200             15  MEDTRAN-LKUP-NAME-TEXT      PIC X(30).
004300             15  MEDTRAN-LKUP-QTY-THRESH     PIC S9(5)V9.
004400             15  MEDTRAN-LKUP-EXPIRY-YEAR    PIC 9(4).
004500             15  MEDTRAN-LKUP-REMARKS-TEXT   PIC X(60).
004600             15  FILLER                      PIC X(12).
004700         10  MEDTRAN-ADJ-DATA REDEFINES MEDTRAN-ADD-DATA.
004800             15  MEDTRAN-ADJ-NAME            PIC X(30).
004900             15  MEDTRAN-ADJ-PERIOD          PIC X(1).
005000                 88  MEDTRAN-PERIOD-MORNING     VALUE "M".
005100                 88  MEDTRAN-PERIOD-AFTERNOON   VALUE "A".
005200                 88  MEDTRAN-PERIOD-EVENING     VALUE "E".
005300                 88  MEDTRAN-PERIOD-UNKNOWN     VALUE "U".
005400                 88  MEDTRAN-PERIOD-NONE        VALUE "N".
005500             15  FILLER                      PIC X(115).
005600         10  MEDTRAN-DEL-DATA REDEFINES MEDTRAN-ADD-DATA.
005700             15  MEDTRAN-DEL-POSITION        PIC 9(4).
005800             15  FILLER                      PIC X(142).
005900     05  FILLER                          PIC X(2).
006000******************************************************************
006100*    TRAILER RECORD - CARRIES THE TRANSACTION COUNT (ALWAYS 1)   *
006200*    SO THE SAME BALANCE-CHECK IDIOM APPLIES AS ON MEDMSTR.      *
006300******************************************************************
006400 01  MEDTRAN-TRAILER-REC.
006500     05  MEDTRAN-TRLR-TYPE               PIC X(1).
006600         88  MEDTRAN-TRLR-IS-TRAILER     VALUE "T".
006700     05  MEDTRAN-TRLR-COUNT              PIC 9(7).
006800     05  FILLER                          PIC X(142).
