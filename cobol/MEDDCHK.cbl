000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDDCHK.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/94.
000600 DATE-COMPILED. 05/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - VALIDATES THE EXPIRY DATE ON AN
001300*          INCOMING ADD-MEDICATION TRANSACTION.  THE DATE MUST
001400*          BE IN YYYY-MM-DD FORM WITH A NUMERIC YEAR, A MONTH
001500*          OF 01-12 AND A DAY OF 01-31, AND MUST NOT BE EARLIER
001600*          THAN THE CURRENT SYSTEM DATE.
001700*
001800*          NO FILES ARE OPENED HERE - LINKAGE SECTION ONLY.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                  *
002200******************************************************************
002300* 05/09/94 RH  ORIG#1015   ORIGINAL PROGRAM - DATE FORMAT CHECK   *
002400* 11/30/94 RH  TKT#1077    CALLED FROM MEDADD FOR EXPIRY EDIT     *
002500* 03/01/96 JS  TKT#1481    ADDED SEPARATE "ALREADY EXPIRED" CODE  *
002600* 09/20/96 JS  TKT#1600    REJECTED MONTHS OVER 12, DAYS OVER 31  *
002700* 01/09/99 RH  TKT#4474    Y2K - CALLER PASSES A FULL 4-DIGIT CCYY*
002800* 06/21/99 RH  TKT#4531    Y2K - DROPPED 2-DIGIT YEAR WINDOW LOGIC*
002900* 03/22/03 JS  TKT#5823    RETURN-CD NOW COMP FOR SPEED           *
002950* 04/03/11 MM  TKT#7024    DATE-VALID-SW NOW A 77-LEVEL ITEM     *040311MM
003000******************************************************************
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  WS-DATE-BREAKOUT.
004300     05  WS-YYYY-TEXT                PIC X(4).
004400     05  WS-DASH-1                   PIC X(1).
004500     05  WS-MM-TEXT                  PIC X(2).
004600     05  WS-DASH-2                   PIC X(1).
004700     05  WS-DD-TEXT                  PIC X(2).
004800 01  WS-DATE-BREAKOUT-R REDEFINES WS-DATE-BREAKOUT.
004900     05  WS-YYYY-NUM                 PIC 9(4).
005000     05  FILLER                      PIC X(1).
005100     05  WS-MM-NUM                   PIC 9(2).
005200     05  FILLER                      PIC X(1).
005300     05  WS-DD-NUM                   PIC 9(2).
005400 01  WS-DATE-AS-CCYYMMDD             PIC 9(8).
005500 01  WS-DATE-AS-CCYYMMDD-R REDEFINES WS-DATE-AS-CCYYMMDD.
005600     05  WS-BLD-YYYY                 PIC 9(4).
005700     05  WS-BLD-MM                   PIC 9(2).
005800     05  WS-BLD-DD                   PIC 9(2).
005900 77  DATE-VALID-SW                   PIC X(1) VALUE "Y".          040311MM
006000     88  DATE-IS-VALID               VALUE "Y".                   040311MM
006100     88  DATE-IS-INVALID             VALUE "N".                   040311MM
006300*
006400 LINKAGE SECTION.
006500 01  LK-EXPIRY-DATE-IN               PIC X(10).
006550 01  LK-EXPIRY-DATE-IN-R REDEFINES LK-EXPIRY-DATE-IN.
006560     05  LK-EXP-YYYY-BYTES           PIC X(4).
006570     05  LK-EXP-REST-BYTES           PIC X(6).
006600 01  LK-CURRENT-CCYYMMDD             PIC 9(8).
006700 01  LK-RETURN-CD                    PIC S9(4) COMP.
006800     88  LK-RTN-OK                   VALUE ZERO.
006900     88  LK-RTN-BAD-FORMAT           VALUE -1.
007000     88  LK-RTN-ALREADY-EXPIRED      VALUE -2.
007100*
007200 PROCEDURE DIVISION USING LK-EXPIRY-DATE-IN,
007300         LK-CURRENT-CCYYMMDD, LK-RETURN-CD.
007400 000-MAINLINE.
007500     MOVE ZERO TO LK-RETURN-CD.
007600     MOVE "Y" TO DATE-VALID-SW.
007700     PERFORM 100-EDIT-FORMAT THRU 100-EXIT.
007800     IF DATE-IS-INVALID
007900         MOVE -1 TO LK-RETURN-CD
008000         GO TO 000-EXIT.
008100     PERFORM 200-EDIT-NOT-EXPIRED THRU 200-EXIT.
008200 000-EXIT.
008300     GOBACK.
008400*
008500****** THE DATE MUST BE YYYY-MM-DD, NUMERIC PIECES, VALID RANGES
008600 100-EDIT-FORMAT.
008700     MOVE LK-EXPIRY-DATE-IN TO WS-DATE-BREAKOUT.
008800     IF WS-DASH-1 NOT = "-" OR WS-DASH-2 NOT = "-"
008900         MOVE "N" TO DATE-VALID-SW
009000         GO TO 100-EXIT.
009100     IF WS-YYYY-TEXT NOT NUMERIC
009200        OR WS-MM-TEXT NOT NUMERIC
009300        OR WS-DD-TEXT NOT NUMERIC
009400         MOVE "N" TO DATE-VALID-SW
009500         GO TO 100-EXIT.
009600     IF WS-MM-NUM < 1 OR WS-MM-NUM > 12
009700         MOVE "N" TO DATE-VALID-SW
009800         GO TO 100-EXIT.
009900     IF WS-DD-NUM < 1 OR WS-DD-NUM > 31
010000         MOVE "N" TO DATE-VALID-SW
010100         GO TO 100-EXIT.
010200     MOVE WS-YYYY-NUM TO WS-BLD-YYYY.
010300     MOVE WS-MM-NUM   TO WS-BLD-MM.
010400     MOVE WS-DD-NUM   TO WS-BLD-DD.
010500 100-EXIT.
010600     EXIT.
010700*
010800****** MEDICATIONS ALREADY PAST THEIR EXPIRY DATE MAY NOT BE ADDED
010900 200-EDIT-NOT-EXPIRED.
011000     IF WS-DATE-AS-CCYYMMDD < LK-CURRENT-CCYYMMDD
011100         MOVE -2 TO LK-RETURN-CD.
011200 200-EXIT.
011300     EXIT.
