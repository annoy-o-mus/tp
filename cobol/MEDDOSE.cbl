000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDDOSE.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/94.
000600 DATE-COMPILED. 05/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - COMPUTES A MEDICATION'S NEW
001300*          ON-HAND QUANTITY FOR A SINGLE INCREASE OR DECREASE
001400*          TRANSACTION.  THE CALLING PROGRAM PASSES THE
001500*          DIRECTION, THE DOSAGE PERIOD, THE CURRENT QUANTITY
001600*          AND THE THREE DAILY DOSAGE AMOUNTS; THIS PROGRAM
001700*          SELECTS THE DOSAGE FOR THE GIVEN PERIOD AND RETURNS
001800*          THE ROUNDED NEW QUANTITY.
001900*
002000*          NO FILES ARE OPENED HERE - LINKAGE SECTION ONLY.
002100*
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400******************************************************************
002500* 05/02/94 RH  ORIG#1012   ORIGINAL PROGRAM - DOSAGE COMPUTE      *
002600* 08/03/94 RH  TKT#1055    CALLED FROM MEDADJ FOR ADJUSTMENTS     *
002700* 12/12/94 RH  TKT#1090    ADDED INSUFFICIENT-QUANTITY RETURN CD  *
002800* 03/01/96 JS  TKT#1480    UNKNOWN/NONE PERIOD NOW REJECTS        *
002900* 01/09/99 RH  TKT#4473    Y2K REVIEW - NO DATE FIELDS HERE       *
003000* 03/22/03 JS  TKT#5822    ROUNDED CLAUSE ADDED TO BOTH COMPUTES  *
003050* 04/03/11 MM  TKT#7020    UNKNOWN/NONE PERIOD NO LONGER REJECTS *040311MM
003060* 04/03/11 MM  TKT#7020    - ZERO-DOSE SW NOW SET, DOSAGE = 0.0  *040311MM
003070* 04/03/11 MM  TKT#7024    ZERO-DOSE-SW NOW A 77-LEVEL ITEM      *040311MM
003100******************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-SELECTED-DOSAGE              PIC S9(3)V9.
004400 01  WS-SELECTED-DOSAGE-R REDEFINES WS-SELECTED-DOSAGE.
004500     05  WS-SEL-DOSE-WHOLE           PIC S9(3).
004600     05  WS-SEL-DOSE-TENTH           PIC 9(1).
004700 77  ZERO-DOSE-SW                    PIC X(1) VALUE "N".          040311MM
004800     88  ZERO-DOSE-PERIOD            VALUE "Y".                   040311MM
005000*
005100 LINKAGE SECTION.
005200 01  LK-DIRECTION                    PIC X(1).
005300     88  LK-IS-INCREASE              VALUE "I".
005400     88  LK-IS-DECREASE              VALUE "X".
005500 01  LK-PERIOD                       PIC X(1).
005600     88  LK-PERIOD-MORNING           VALUE "M".
005700     88  LK-PERIOD-AFTERNOON         VALUE "A".
005800     88  LK-PERIOD-EVENING           VALUE "E".
005900     88  LK-PERIOD-UNKNOWN           VALUE "U".
006000     88  LK-PERIOD-NONE              VALUE "N".
006100 01  LK-PERIOD-R REDEFINES LK-PERIOD.
006200     05  LK-PERIOD-BYTE              PIC X(1).
006300 01  LK-OLD-QTY                      PIC S9(5)V9.
006400 01  LK-MORN-DOSE                    PIC S9(3)V9.
006500 01  LK-AFT-DOSE                     PIC S9(3)V9.
006600 01  LK-EVE-DOSE                     PIC S9(3)V9.
006700 01  LK-DOSE-GROUP REDEFINES LK-EVE-DOSE.
006800     05  LK-EVE-DOSE-BYTES           PIC S9(3)V9.
006900 01  LK-NEW-QTY                      PIC S9(5)V9.
007000 01  LK-RETURN-CD                    PIC S9(4) COMP.
007100     88  LK-RTN-OK                   VALUE ZERO.
007200     88  LK-RTN-INSUFFICIENT         VALUE -1.
007400*
007500 PROCEDURE DIVISION USING LK-DIRECTION, LK-PERIOD, LK-OLD-QTY,
007600         LK-MORN-DOSE, LK-AFT-DOSE, LK-EVE-DOSE, LK-NEW-QTY,
007700         LK-RETURN-CD.
007800 000-MAINLINE.
007900     MOVE ZERO TO LK-RETURN-CD.
008000     PERFORM 100-SELECT-DOSAGE THRU 100-EXIT.
008100     IF LK-IS-DECREASE
008200         PERFORM 300-DECREASE THRU 300-EXIT
008300     ELSE
008400         PERFORM 200-INCREASE THRU 200-EXIT.
008450 000-EXIT.
008500     GOBACK.
008600*
008700****** SELECT THE DOSAGE FOR THE PERIOD ON THE TRANSACTION -      040311MM
008800****** UNKNOWN/NONE (OR ANY OTHER CODE) DRAWS A ZERO DOSAGE SO    040311MM
008900****** THE INCREASE/DECREASE STILL PROCEEDS ON THE OLD QUANTITY   040311MM
009000 100-SELECT-DOSAGE.
009100     EVALUATE TRUE
009200         WHEN LK-PERIOD-MORNING
009300             MOVE LK-MORN-DOSE TO WS-SELECTED-DOSAGE
009400         WHEN LK-PERIOD-AFTERNOON
009500             MOVE LK-AFT-DOSE  TO WS-SELECTED-DOSAGE
009600         WHEN LK-PERIOD-EVENING
009700             MOVE LK-EVE-DOSE  TO WS-SELECTED-DOSAGE
009800         WHEN OTHER                                               040311MM
009900             MOVE ZERO TO WS-SELECTED-DOSAGE                      040311MM
009950             SET ZERO-DOSE-PERIOD TO TRUE                         040311MM
010000     END-EVALUATE.
010100 100-EXIT.
010200     EXIT.
010300*
010400 200-INCREASE.
010500     COMPUTE LK-NEW-QTY ROUNDED =
010600             LK-OLD-QTY + WS-SELECTED-DOSAGE.
010700 200-EXIT.
010800     EXIT.
010900*
011000****** REJECT THE DECREASE WHEN IT WOULD DRIVE QUANTITY BELOW ZERO
011100 300-DECREASE.
011200     IF LK-OLD-QTY < WS-SELECTED-DOSAGE
011300         MOVE -1 TO LK-RETURN-CD
011400         MOVE LK-OLD-QTY TO LK-NEW-QTY
011500         GO TO 300-EXIT.
011600     COMPUTE LK-NEW-QTY ROUNDED =
011700             LK-OLD-QTY - WS-SELECTED-DOSAGE.
011800 300-EXIT.
011900     EXIT.
