000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDADD.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/94.
000600 DATE-COMPILED. 04/18/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PROCESSES A SINGLE "ADD MEDICATION"
001300*          TRANSACTION AGAINST THE MEDITRACKER MEDICATION MASTER.
001400*
001500*          IT LOADS THE ENTIRE MASTER INTO A WORKING-STORAGE
001600*          TABLE, EDITS THE INCOMING TRANSACTION FOR A DUPLICATE
001700*          MEDICATION NAME AND A VALID/NON-EXPIRED EXPIRY DATE,
001800*          APPENDS THE NEW ENTRY WHEN THE EDITS PASS, AND
001900*          REWRITES THE MASTER IN FULL.  A REJECTED TRANSACTION
002000*          LEAVES THE MASTER UNTOUCHED AND IS LOGGED TO THE
002100*          MEDADD-ERR FILE.
002200*
002300******************************************************************
002400*
002500*         INPUT FILE              -   DDS0002.MEDTRAN
002600*
002700*         OLD MASTER FILE         -   DDS0002.MEDMSTR.OLD
002800*
002900*         NEW MASTER FILE         -   DDS0002.MEDMSTR.NEW
003000*
003100*         ERROR FILE PRODUCED     -   DDS0002.MEDADDER
003200*
003300*         DUMP FILE               -   SYSOUT
003400*
003500******************************************************************
003600*    CHANGE LOG                                                  *
003700******************************************************************
003800* 04/18/94 RH  ORIG#1002   ORIGINAL PROGRAM - ADD TRANSACTION     *
003900* 07/02/94 RH  TKT#1041    ADDED DUPLICATE-NAME EDIT             *
004000* 11/30/94 RH  TKT#1077    ADDED EXPIRY-DATE EDIT VIA MEDDCHK    *
004100* 02/14/95 JS  TKT#1205    FIXED TABLE OVERFLOW ON LOAD          *
004200* 09/09/96 JS  TKT#1590    CASE-FOLD NAME COMPARE (INSPECT)      *
004300* 03/03/97 MM  TKT#1704    BALANCE CHECK ON MEDTRAN TRAILER      *
004400* 08/14/97 MM  TKT#1802    REJECTED RECS NOW WRITE MEDADD-ERR    *
004500* 01/09/99 RH  TKT#4471    Y2K - MEDMSTR DATES ARE CCYY-MM-DD    *
004600* 06/21/99 RH  TKT#4530    Y2K - CENTURY WINDOW ON WS-DATE       *
004700* 03/22/03 JS  TKT#5820    ADDED MED-REPEAT PASS-THROUGH         *
004800* 11/14/07 JS  TKT#6103    MASTER RECORD PADDED TO 150 BYTES     *
004900* 01/01/08 JS  TKT#6188    RENUMBERED PARAGRAPHS PER SHOP STD    *
004950* 04/03/11 MM  TKT#7016    MASTER LOAD NOW BALANCES AGAINST THE  *040311MM
004960* 04/03/11 MM  TKT#7016    TRAILER RECORD COUNT LIKE OTHER FILES *040311MM
004970* 04/03/11 MM  TKT#7022    BAD QUANTITY ON MASTER LOAD NOW SET TO*040311MM
004980* 04/03/11 MM  TKT#7022    -1.0 WITH WARNING, LIKE MEDLKUP DOES  *040311MM
004990* 04/03/11 MM  TKT#7023    ABEND-REASON-TEXT NOW A 77-LEVEL ITEM *040311MM
005000******************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300*
006400     SELECT MEDTRAN-FILE
006500     ASSIGN TO UT-S-MEDTRAN
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS IFCODE.
006800*
006900     SELECT MEDADD-ERR
007000     ASSIGN TO UT-S-MEDADDER
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS EFCODE.
007300*
007400     SELECT MEDMSTR-OLD
007500     ASSIGN TO UT-S-MEDMOLD
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800*
007900     SELECT MEDMSTR-NEW
008000     ASSIGN TO UT-S-MEDMNEW
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS NFCODE.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300*
009400****** ONE VALIDATED ADD-MEDICATION TRANSACTION, DETAIL + TRAILER
009500 FD  MEDTRAN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 150 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS MEDTRAN-FILE-REC.
010100 01  MEDTRAN-FILE-REC  PIC X(150).
010200*
010300****** REJECTED TRANSACTIONS - CARRIES THE REASON PLUS THE INPUT
010400 FD  MEDADD-ERR
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 190 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS MEDADD-ERR-REC.
011000 01  MEDADD-ERR-REC.
011100     05  ERR-MSG                    PIC X(40).
011200     05  REST-OF-REC                PIC X(150).
011300*
011400****** MEDICATION MASTER - READ WHOLESALE, LOADED INTO A TABLE
011500 FD  MEDMSTR-OLD
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 150 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS MEDMSTR-OLD-REC.
012100 01  MEDMSTR-OLD-REC  PIC X(150).
012200*
012300****** MEDICATION MASTER - REWRITTEN WHOLESALE ON A SUCCESSFUL ADD
012400 FD  MEDMSTR-NEW
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 150 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS MEDMSTR-NEW-REC.
013000 01  MEDMSTR-NEW-REC  PIC X(150).
013100*
013200 WORKING-STORAGE SECTION.
013300*
013400 01  FILE-STATUS-CODES.
013500     05  IFCODE                  PIC X(2).
013600         88  CODE-READ           VALUE SPACES.
013700         88  NO-MORE-TRAN        VALUE "10".
013800     05  EFCODE                  PIC X(2).
013900         88  CODE-WRITE          VALUE SPACES.
014000     05  OFCODE                  PIC X(2).
014100         88  OLD-CODE-READ       VALUE SPACES.
014200         88  NO-MORE-OLD-MSTR    VALUE "10".
014300     05  NFCODE                  PIC X(2).
014400         88  NEW-CODE-WRITE      VALUE SPACES.
014500*
014600     COPY MEDTRAN.
014700     COPY MEDMSTR.
014800*
014900****** WORKING-STORAGE TABLE HOLDING THE ENTIRE MASTER IN MEMORY,
015000****** ONE ENTRY PER MEDICATION, IN FILE (1-BASED) ORDER
015100 01  MEDICATION-TABLE.
015200     05  MED-TABLE-ENTRY OCCURS 500 TIMES INDEXED BY MED-IDX.
015300         10  MTE-NAME                PIC X(30).
015400         10  MTE-COMPARE-NAME REDEFINES MTE-NAME
015500                                     PIC X(30).
015600         10  MTE-QUANTITY            PIC S9(5)V9.
015700         10  MTE-DOSAGE-MORNING      PIC S9(3)V9.
015800         10  MTE-DOSAGE-AFTERNOON    PIC S9(3)V9.
015900         10  MTE-DOSAGE-EVENING      PIC S9(3)V9.
016000         10  MTE-EXPIRY-DATE         PIC X(10).
016100         10  MTE-REMARKS             PIC X(60).
016200         10  MTE-REPEAT              PIC 9(1).
016300         10  MTE-DAY-ADDED           PIC 9(3).
016400         10  FILLER                  PIC X(28).
016500*
017100 01  WS-DATE-FIELDS.
017200     05  WS-DATE                     PIC 9(6).
017300     05  WS-DATE-R REDEFINES WS-DATE.
017400         10  WS-DATE-YY              PIC 9(2).
017500         10  WS-DATE-MM              PIC 9(2).
017600         10  WS-DATE-DD              PIC 9(2).
017700     05  WS-CURRENT-CCYYMMDD         PIC 9(8).
017800     05  WS-CURRENT-CCYYMMDD-R REDEFINES WS-CURRENT-CCYYMMDD.
017900         10  WS-CURR-CC              PIC 9(2).
018000         10  WS-CURR-YY              PIC 9(2).
018100         10  WS-CURR-MM              PIC 9(2).
018200         10  WS-CURR-DD              PIC 9(2).
018300*
018400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018500     05  RECORDS-WRITTEN             PIC 9(7) COMP.
018600     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
018700     05  RECORDS-READ                PIC 9(9) COMP.
018800     05  MASTER-RECS-READ            PIC 9(7) COMP.
018900     05  MASTER-RECS-EXPECTED        PIC 9(7) COMP.
019000     05  MASTER-RECS-WRITTEN         PIC 9(7) COMP.
019100*
019200 01  MISC-WS-FLDS.
019300     05  WS-COMPARE-NAME             PIC X(30).
019400     05  WS-TABLE-NAME               PIC X(30).
019500     05  MEDDCHK-RETURN-CD           PIC S9(4) COMP.
019600     05  WS-EXPIRY-DATE-IN           PIC X(10).
019700*
019800 01  FLAGS-AND-SWITCHES.
019900     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
020000         88  NO-MORE-DATA            VALUE "N".
020100     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
020200         88  RECORD-ERROR-FOUND      VALUE "Y".
020300         88  VALID-RECORD            VALUE "N".
020400     05  DUP-FOUND-SW                PIC X(01) VALUE "N".
020500         88  DUPLICATE-FOUND         VALUE "Y".
020600*
020700     COPY ABENDREC.
020800*
020900 77  ABEND-REASON-TEXT               PIC X(60).                  0040311MM
021000*
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT
021400             UNTIL NO-MORE-DATA.
021500     PERFORM 999-CLEANUP THRU 999-EXIT.
021600     MOVE +0 TO RETURN-CODE.
021700     GOBACK.
021800*
021900 000-HOUSEKEEPING.
022000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022100     DISPLAY "******** BEGIN JOB MEDADD ********".
022200     ACCEPT  WS-DATE FROM DATE.
022300     IF WS-DATE-YY < 50
022400         MOVE 20 TO WS-CURR-CC
022500     ELSE
022600         MOVE 19 TO WS-CURR-CC.
022700     MOVE WS-DATE-YY TO WS-CURR-YY.
022800     MOVE WS-DATE-MM TO WS-CURR-MM.
022900     MOVE WS-DATE-DD TO WS-CURR-DD.
023000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023200     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT.
023300     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
023400     IF NO-MORE-DATA
023500         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN.
023700 000-EXIT.
023800     EXIT.
023900*
024000****** LOAD THE ENTIRE MASTER INTO MEDICATION-TABLE, ONE PASS
024100 050-LOAD-MEDMSTR-TABLE.
024200     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
024300     SET MED-IDX TO 1.
024400 050-LOAD-LOOP.
024500     READ MEDMSTR-OLD INTO MEDICATION-MASTER-REC
024600         AT END
024700         GO TO 050-EXIT.
024800     IF MEDMSTR-OLD-REC(1:1) = "T"
024900****** THIS IS THE MASTER TRAILER - CAPTURE THE EXPECTED COUNT
025000         MOVE MEDMSTR-OLD-REC TO MEDMSTR-TRAILER-REC
025100         MOVE MEDMSTR-RECORD-COUNT TO MASTER-RECS-EXPECTED
025200         GO TO 050-EXIT.
025300     MOVE MED-NAME       TO MTE-NAME(MED-IDX).
025310     IF MED-QUANTITY NOT NUMERIC                                  040311MM
025320         DISPLAY "*** WARNING - BAD QUANTITY ON MASTER, RECORD "  040311MM
025330         DISPLAY MASTER-RECS-READ                                 040311MM
025340         MOVE -1.0 TO MTE-QUANTITY(MED-IDX)                       040311MM
025350     ELSE                                                         040311MM
025360         MOVE MED-QUANTITY TO MTE-QUANTITY(MED-IDX).              040311MM
025500     MOVE MED-DOSAGE-MORNING   TO MTE-DOSAGE-MORNING(MED-IDX).
025600     MOVE MED-DOSAGE-AFTERNOON TO MTE-DOSAGE-AFTERNOON(MED-IDX).
025700     MOVE MED-DOSAGE-EVENING   TO MTE-DOSAGE-EVENING(MED-IDX).
025800     MOVE MED-EXPIRY-DATE      TO MTE-EXPIRY-DATE(MED-IDX).
025900     MOVE MED-REMARKS          TO MTE-REMARKS(MED-IDX).
026000     MOVE MED-REPEAT           TO MTE-REPEAT(MED-IDX).
026100     MOVE MED-DAY-ADDED        TO MTE-DAY-ADDED(MED-IDX).
026200     ADD +1 TO MASTER-RECS-READ.
026300     IF MED-IDX < 500
026400         SET MED-IDX UP BY 1
026500         GO TO 050-LOAD-LOOP.
026600     MOVE "** MEDICATION TABLE OVERFLOW - OVER 500 ENTRIES"       021495JS
026700                                          TO ABEND-REASON
026800     GO TO 1000-ABEND-RTN.
026900 050-EXIT.
026910     IF MASTER-RECS-READ NOT EQUAL TO MASTER-RECS-EXPECTED        040311MM
026920         MOVE "** INVALID MASTER - RECORD COUNT OUT OF BALANCE"   040311MM
026930                               TO ABEND-REASON                    040311MM
026940         MOVE MASTER-RECS-READ     TO ACTUAL-VAL                  040311MM
026950         MOVE MASTER-RECS-EXPECTED TO EXPECTED-VAL                040311MM
026960         WRITE SYSOUT-REC FROM ABEND-REC                          040311MM
026970         DISPLAY "** MASTER RECORDS READ **"                      040311MM
026980         DISPLAY MASTER-RECS-READ                                 040311MM
026985         DISPLAY "** MASTER TRAILER COUNT **"                     040311MM
026987         DISPLAY MASTER-RECS-EXPECTED                             040311MM
026990         GO TO 1000-ABEND-RTN.                                    040311MM
027000     EXIT.
027100*
027200 100-MAINLINE.
027300     MOVE "100-MAINLINE" TO PARA-NAME.
027400     MOVE "N" TO ERROR-FOUND-SW.
027500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
027600     IF RECORD-ERROR-FOUND
027700         ADD +1 TO RECORDS-IN-ERROR
027800         PERFORM 710-WRITE-MEDADD-ERR THRU 710-EXIT
027900     ELSE
028000         PERFORM 600-APPLY-ADD THRU 600-EXIT
028100         ADD +1 TO RECORDS-WRITTEN.
028200     PERFORM 900-READ-MEDTRAN THRU 900-EXIT.
028300 100-EXIT.
028400     EXIT.
028500*
028600****** VALIDATE DUPLICATE NAME AND EXPIRY DATE ON THE TRANSACTION
028700 300-FIELD-EDITS.
028800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
028900     IF MEDTRAN-ADD-NAME = SPACES
029000         MOVE "*** BLANK MEDICATION NAME" TO ERR-MSG
029100         MOVE "Y" TO ERROR-FOUND-SW
029200         GO TO 300-EXIT.
029300*
029400     MOVE MEDTRAN-ADD-NAME TO WS-COMPARE-NAME.
029500     INSPECT WS-COMPARE-NAME CONVERTING
029600         "abcdefghijklmnopqrstuvwxyz" TO
029700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029800     MOVE "N" TO DUP-FOUND-SW.
029900     PERFORM 350-CHECK-DUPLICATE-NAME THRU 350-EXIT
030000         VARYING MED-IDX FROM 1 BY 1
030100         UNTIL MED-IDX > MASTER-RECS-READ
030200            OR DUPLICATE-FOUND.
030300     IF DUPLICATE-FOUND
030400         MOVE "*** MEDICATION ALREADY EXISTS IN THE LIST"
030500                                      TO ERR-MSG
030600         MOVE "Y" TO ERROR-FOUND-SW
030700         GO TO 300-EXIT.
030800*
030900     MOVE MEDTRAN-ADD-EXPIRY-DATE TO WS-EXPIRY-DATE-IN.
031000     MOVE ZERO TO MEDDCHK-RETURN-CD.
031100     CALL "MEDDCHK" USING WS-EXPIRY-DATE-IN, WS-CURRENT-CCYYMMDD,
031200                          MEDDCHK-RETURN-CD.
031300     IF MEDDCHK-RETURN-CD = -1
031400         MOVE "*** PLEASE ENTER A VALID EXPIRY DATE YYYY-MM-DD"
031500                                      TO ERR-MSG
031600         MOVE "Y" TO ERROR-FOUND-SW
031700         GO TO 300-EXIT.
031800     IF MEDDCHK-RETURN-CD = -2
031900         MOVE "*** NOT ALLOWED TO ENTER EXPIRED MEDICATIONS"
032000                                      TO ERR-MSG
032100         MOVE "Y" TO ERROR-FOUND-SW
032200         GO TO 300-EXIT.
032300 300-EXIT.
032400     EXIT.
032500*
032600 350-CHECK-DUPLICATE-NAME.
032700     MOVE MTE-NAME(MED-IDX) TO WS-TABLE-NAME.
032800     INSPECT WS-TABLE-NAME CONVERTING
032900         "abcdefghijklmnopqrstuvwxyz" TO
033000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033100     IF WS-TABLE-NAME = WS-COMPARE-NAME
033200         MOVE "Y" TO DUP-FOUND-SW.
033300 350-EXIT.
033400     EXIT.
033500*
033600****** APPEND THE NEW MEDICATION TO THE TABLE, THEN REWRITE MASTER
033700 600-APPLY-ADD.
033800     MOVE "600-APPLY-ADD" TO PARA-NAME.
034000     SET MED-IDX TO MASTER-RECS-READ.
034100     SET MED-IDX UP BY 1.
034200     MOVE MEDTRAN-ADD-NAME             TO MTE-NAME(MED-IDX).
034300     MOVE MEDTRAN-ADD-QUANTITY         TO MTE-QUANTITY(MED-IDX).
034400     MOVE MEDTRAN-ADD-DOSAGE-MORN
034500                     TO MTE-DOSAGE-MORNING(MED-IDX).
034600     MOVE MEDTRAN-ADD-DOSAGE-AFT
034700                     TO MTE-DOSAGE-AFTERNOON(MED-IDX).
034800     MOVE MEDTRAN-ADD-DOSAGE-EVE
034900                     TO MTE-DOSAGE-EVENING(MED-IDX).
035000     MOVE MEDTRAN-ADD-EXPIRY-DATE       TO MTE-EXPIRY-DATE(MED-IDX).
035100     MOVE MEDTRAN-ADD-REMARKS           TO MTE-REMARKS(MED-IDX).
035200     MOVE MEDTRAN-ADD-REPEAT            TO MTE-REPEAT(MED-IDX).
035300     MOVE MEDTRAN-ADD-DAY-ADDED         TO MTE-DAY-ADDED(MED-IDX).
035400     ADD +1 TO MASTER-RECS-READ.
035500     PERFORM 700-REWRITE-MEDMSTR THRU 700-EXIT.
035600 600-EXIT.
035700     EXIT.
035800*
035900****** REWRITE THE FULL MASTER, DETAIL ROWS THEN TRAILER
036000 700-REWRITE-MEDMSTR.
036100     MOVE "700-REWRITE-MEDMSTR" TO PARA-NAME.
036200     MOVE ZERO TO MASTER-RECS-WRITTEN.
036300     PERFORM 750-WRITE-ONE-ENTRY THRU 750-EXIT
036400         VARYING MED-IDX FROM 1 BY 1
036500         UNTIL MED-IDX > MASTER-RECS-READ.
036600     MOVE "T" TO MEDMSTR-TRAILER-TYPE.
036700     MOVE MASTER-RECS-WRITTEN TO MEDMSTR-RECORD-COUNT.
036800     WRITE MEDMSTR-NEW-REC FROM MEDMSTR-TRAILER-REC.
036900 700-EXIT.
037000     EXIT.
037100*
037200 750-WRITE-ONE-ENTRY.
037300     MOVE MTE-NAME(MED-IDX)             TO MED-NAME.
037400     MOVE MTE-QUANTITY(MED-IDX)         TO MED-QUANTITY.
037500     MOVE MTE-DOSAGE-MORNING(MED-IDX)   TO MED-DOSAGE-MORNING.
037600     MOVE MTE-DOSAGE-AFTERNOON(MED-IDX) TO MED-DOSAGE-AFTERNOON.
037700     MOVE MTE-DOSAGE-EVENING(MED-IDX)   TO MED-DOSAGE-EVENING.
037800     MOVE MTE-EXPIRY-DATE(MED-IDX)      TO MED-EXPIRY-DATE.
037900     MOVE MTE-REMARKS(MED-IDX)          TO MED-REMARKS.
038000     MOVE MTE-REPEAT(MED-IDX)           TO MED-REPEAT.
038100     MOVE MTE-DAY-ADDED(MED-IDX)        TO MED-DAY-ADDED.
038200     WRITE MEDMSTR-NEW-REC FROM MEDICATION-MASTER-REC.
038300     ADD +1 TO MASTER-RECS-WRITTEN.
038400 750-EXIT.
038500     EXIT.
038600*
038700 710-WRITE-MEDADD-ERR.
038800     MOVE MEDTRAN-FILE-REC TO REST-OF-REC.
038900     WRITE MEDADD-ERR-REC.
039000 710-EXIT.
039100     EXIT.
039200*
039300 800-OPEN-FILES.
039400     MOVE "800-OPEN-FILES" TO PARA-NAME.
039500     OPEN INPUT MEDTRAN-FILE, MEDMSTR-OLD.
039600     OPEN OUTPUT MEDADD-ERR, MEDMSTR-NEW, SYSOUT.
039700 800-EXIT.
039800     EXIT.
039900*
040000 850-CLOSE-FILES.
040100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040200     CLOSE MEDTRAN-FILE, MEDADD-ERR, MEDMSTR-OLD,
040300           MEDMSTR-NEW, SYSOUT.
040400 850-EXIT.
040500     EXIT.
040600*
040700 900-READ-MEDTRAN.
040800     READ MEDTRAN-FILE INTO MEDICATION-TRAN-REC
040900         AT END MOVE "N" TO MORE-DATA-SW
041000         GO TO 900-EXIT.
041100     IF MEDTRAN-TRAILER-REC
041200         MOVE "N" TO MORE-DATA-SW
041300         GO TO 900-EXIT.
041400     ADD +1 TO RECORDS-READ.
041500 900-EXIT.
041600     EXIT.
041700*
041800 999-CLEANUP.
041900     MOVE "999-CLEANUP" TO PARA-NAME.
042000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042100     DISPLAY "** TRANSACTIONS READ **".
042200     DISPLAY RECORDS-READ.
042300     DISPLAY "** MEDICATIONS ADDED **".
042400     DISPLAY RECORDS-WRITTEN.
042500     DISPLAY "** REJECTED TRANSACTIONS **".
042600     DISPLAY RECORDS-IN-ERROR.
042700     DISPLAY "******** NORMAL END OF JOB MEDADD ********".
042800 999-EXIT.
042900     EXIT.
043000*
043100 1000-ABEND-RTN.
043200     MOVE ABEND-REASON TO ABEND-REASON-TEXT.
043250     DISPLAY ABEND-REASON-TEXT UPON CONSOLE.
043300     WRITE SYSOUT-REC FROM ABEND-REC.
043400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043500     DISPLAY "*** ABNORMAL END OF JOB - MEDADD ***" UPON CONSOLE.
043600     MOVE +16 TO RETURN-CODE.
043700     STOP RUN.
